000100*****************************************************************         
000110*  COPYBOOK:  FERTRAN                                          *          
000120*  DESC:      ORDER (PURCHASE-TRANSACTION) HEADER RECORD FOR    *         
000130*             THE FERS ORDER MASTER (FERORD1, FERRPT1).         *         
000140*****************************************************************         
000150*  CHANGE LOG                                                   *         
000160*  DATE     BY   TICKET     DESCRIPTION                         *         
000170*  -------- ---  ---------  ------------------------------------*         
000180*  05/09/89 JS   OPS-0110   ORIGINAL LAYOUT.                     *        
000190*  01/30/94 DS   OPS-0261   ADDED TRAN-STATUS 88-LEVELS FOR THE  *        
000200*                           FOUR ORDER LIFECYCLE STATES.         *        
000210*  11/20/98 JS   OPS-Y2K01  EXPANDED TRAN-DATE TO A FULL 4-DIGIT *        
000220*                           YEAR TIMESTAMP AHEAD OF ROLLOVER.    *        
000230*  07/19/02 MW   OPS-0389   BROKE OUT TRAN-DATE-PARTS REDEFINES  *        
000240*                           SO FERRPT1 CAN SORT ON DATE ALONE.   *        
000250*****************************************************************         
000260 01  ORDER-MASTER-RECORD.                                                 
000270     05  TRAN-KEY.                                                        
000280         10  TRAN-ID                 PIC 9(09).                           
000290     05  TRAN-CUST-ACCT-ID           PIC 9(09).                           
000300*---------------------------------------------------------------*         
000310*    LIFECYCLE STATUS - VALID TRANSITIONS ARE ENFORCED BY        *        
000320*    FERORD1: CREATED-ACCEPTED, CREATED-REJECTED,                *        
000330*    ACCEPTED-DELIVERED.  NO OTHER TRANSITION IS PERMITTED.      *        
000340*---------------------------------------------------------------*         
000350     05  TRAN-STATUS                 PIC X(20).                           
000360         88  TRAN-STATUS-CREATED     VALUE 'CREATED'.                     
000370         88  TRAN-STATUS-ACCEPTED    VALUE 'ACCEPTED'.                    
000380         88  TRAN-STATUS-REJECTED    VALUE 'REJECTED'.                    
000390         88  TRAN-STATUS-DELIVERED   VALUE 'DELIVERED'.                   
000400*---------------------------------------------------------------*         
000410*    ORDER TIMESTAMP, TEXT FORM YYYY-MM-DD HH:MM:SS.  REDEFINED *         
000420*    BELOW SO FERRPT1 CAN LIFT OUT JUST THE DATE PART FOR ITS    *        
000430*    DESCENDING SORT KEY WITHOUT A SEPARATE MOVE.                *        
000440*---------------------------------------------------------------*         
000450     05  TRAN-DATE                   PIC X(19).                           
000460     05  TRAN-DATE-PARTS REDEFINES TRAN-DATE.                             
000470         10  TRAN-DATE-YMD           PIC X(10).                           
000480         10  FILLER                  PIC X(01).                           
000490         10  TRAN-DATE-HMS           PIC X(08).                           
000500     05  TRAN-TOTAL                  PIC 9(08)V99.                        
000510     05  FILLER                      PIC X(09).                           
