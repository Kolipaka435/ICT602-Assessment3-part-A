000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF FASHION E-RETAIL SYSTEMS      *        
000120* ALL RIGHTS RESERVED                                            *        
000130*****************************************************************         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    FERORD1.                                                  
000160 AUTHOR.        DOUG STOUT.                                               
000170 INSTALLATION.  FERS ORDER PROCESSING SYSTEMS GROUP.                      
000180 DATE-WRITTEN.  05/09/89.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.      NON-CONFIDENTIAL.                                         
000210*****************************************************************         
000220*    FERORD1 - ORDER CHECKOUT / APPROVAL / DELIVERY ENGINE       *        
000230*                                                                *        
000240*    THE BIGGEST RUN IN THE SUITE - STAGES THE ORDER, ORDER-     *        
000250*    LINE, PAYMENT AND ITEM MASTERS IN STORAGE, THEN DRIVES ALL  *        
000260*    FOUR FROM ONE ORDER-REQUEST TRANSACTION FILE:               *        
000270*      CREATE  - NEW ORDER HEADER, LINE ITEMS AND PAYMENT ROW.   *        
000280*      APPROVE - STOCK CHECK/DEDUCT LINE BY LINE, NO ROLLBACK    *        
000290*                ON A PARTWAY FAILURE.                           *        
000300*      DECLINE - REJECT AND REFUND.                              *        
000310*      DELIVER - CLOSE OUT AN ACCEPTED ORDER.                    *        
000320*    ALL FOUR MASTERS ARE REWRITTEN AT END OF RUN.               *        
000330*****************************************************************         
000340* CHANGE LOG                                                     *        
000350* DATE     BY   TICKET      DESCRIPTION                          *        
000360* -------- ---  ----------  -----------------------------------  *        
000370* 05/09/89 DS   OPS-0110    ORIGINAL VERSION - CREATE/APPROVE    *OPS-0110
000380*                           ONLY.                                *        
000390* 01/30/94 DS   OPS-0261    ADDED DECLINE-WITH-REFUND AND        *OPS-0261
000400*                           MARK-DELIVERED AFTER THE LIFECYCLE   *        
000410*                           REWORK ON THE FERTRAN COPYBOOK.      *        
000420* 11/20/98 JS   OPS-Y2K01   Y2K REVIEW - TIMESTAMP BUILD NOW     *OPS-Y2K0
000430*                           WINDOWS THE TWO-DIGIT SYSTEM YEAR    *        
000440*                           (00-49 = 20XX, 50-99 = 19XX).        *        
000450* 03/03/99 JS   OPS-Y2K07   RAN FULL REGRESSION AGAINST 2000-    *OPS-Y2K0
000460*                           2001 TEST DECKS - PASSED CLEAN.      *        
000470* 07/19/02 MW   OPS-0389    NO CHANGE - RIDES ALONG WITH THE     *OPS-0389
000480*                           FERTRAN DATE-PARTS REDEFINES ADD.    *        
000490* 04/11/06 MW   OPS-0498    APPROVAL NOW STOPS AT THE FIRST      *OPS-0498
000500*                           SHORT LINE INSTEAD OF SCANNING THE   *        
000510*                           REST OF THE ORDER - MATCHES WHAT     *        
000520*                           THE HELP DESK SAYS CUSTOMERS SEE.    *        
000530* 08/03/11 MW   OPS-0611    WIDENED ITEM-MASTER-NEW-REC FROM 158 *OPS-0611
000540*                           TO 159 BYTES TO MATCH FERITEM - SAME *        
000550*                           FIX AS FERINVT1, SAME DAY.           *        
000560*****************************************************************         
000570                                                                          
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER.  IBM-370.                                               
000610 OBJECT-COMPUTER.  IBM-370.                                               
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM                                                   
000640     CLASS ORDER-LETTERS IS 'A' THRU 'Z'                                  
000650     UPSI-0 ON STATUS IS UPSI-TEST-MODE.                                  
000660                                                                          
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690     SELECT ORDER-MASTER-OLD ASSIGN TO ORDOLD                             
000700         ORGANIZATION IS SEQUENTIAL                                       
000710         FILE STATUS IS WS-ORDER-OLD-STATUS.                              
000720     SELECT ORDER-MASTER-NEW ASSIGN TO ORDNEW                             
000730         ORGANIZATION IS SEQUENTIAL                                       
000740         FILE STATUS IS WS-ORDER-NEW-STATUS.                              
000750     SELECT LINE-ITEM-OLD ASSIGN TO LINEOLD                               
000760         ORGANIZATION IS SEQUENTIAL                                       
000770         FILE STATUS IS WS-LINE-OLD-STATUS.                               
000780     SELECT LINE-ITEM-NEW ASSIGN TO LINENEW                               
000790         ORGANIZATION IS SEQUENTIAL                                       
000800         FILE STATUS IS WS-LINE-NEW-STATUS.                               
000810     SELECT PAYMENT-OLD ASSIGN TO PAYOLD                                  
000820         ORGANIZATION IS SEQUENTIAL                                       
000830         FILE STATUS IS WS-PAY-OLD-STATUS.                                
000840     SELECT PAYMENT-NEW ASSIGN TO PAYNEW                                  
000850         ORGANIZATION IS SEQUENTIAL                                       
000860         FILE STATUS IS WS-PAY-NEW-STATUS.                                
000870     SELECT ITEM-MASTER-OLD ASSIGN TO ITEMOLD                             
000880         ORGANIZATION IS SEQUENTIAL                                       
000890         FILE STATUS IS WS-ITEM-OLD-STATUS.                               
000900     SELECT ITEM-MASTER-NEW ASSIGN TO ITEMNEW                             
000910         ORGANIZATION IS SEQUENTIAL                                       
000920         FILE STATUS IS WS-ITEM-NEW-STATUS.                               
000930     SELECT ORDER-TRANS ASSIGN TO ORDTRAN                                 
000940         ORGANIZATION IS SEQUENTIAL                                       
000950         FILE STATUS IS WS-ORDER-TRAN-STATUS.                             
000960     SELECT ORDER-RPT ASSIGN TO ORDRPT                                    
000970         FILE STATUS IS WS-ORDER-RPT-STATUS.                              
000980                                                                          
000990 DATA DIVISION.                                                           
001000 FILE SECTION.                                                            
001010                                                                          
001020 FD  ORDER-MASTER-OLD                                                     
001030     RECORDING MODE IS F                                                  
001040     LABEL RECORDS ARE STANDARD                                           
001050     BLOCK CONTAINS 0 RECORDS.                                            
001060 COPY FERTRAN.                                                            
001070                                                                          
001080 FD  ORDER-MASTER-NEW                                                     
001090     RECORDING MODE IS F                                                  
001100     LABEL RECORDS ARE STANDARD                                           
001110     BLOCK CONTAINS 0 RECORDS.                                            
001120 01  ORDER-MASTER-NEW-REC.                                                
001130     05  FILLER                  PIC X(76).                               
001140                                                                          
001150 FD  LINE-ITEM-OLD                                                        
001160     RECORDING MODE IS F                                                  
001170     LABEL RECORDS ARE STANDARD                                           
001180     BLOCK CONTAINS 0 RECORDS.                                            
001190 COPY FERLINE.                                                            
001200                                                                          
001210 FD  LINE-ITEM-NEW                                                        
001220     RECORDING MODE IS F                                                  
001230     LABEL RECORDS ARE STANDARD                                           
001240     BLOCK CONTAINS 0 RECORDS.                                            
001250 01  LINE-ITEM-NEW-REC.                                                   
001260     05  FILLER                  PIC X(55).                               
001270                                                                          
001280 FD  PAYMENT-OLD                                                          
001290     RECORDING MODE IS F                                                  
001300     LABEL RECORDS ARE STANDARD                                           
001310     BLOCK CONTAINS 0 RECORDS.                                            
001320 COPY FERPAY.                                                             
001330                                                                          
001340 FD  PAYMENT-NEW                                                          
001350     RECORDING MODE IS F                                                  
001360     LABEL RECORDS ARE STANDARD                                           
001370     BLOCK CONTAINS 0 RECORDS.                                            
001380 01  PAYMENT-NEW-REC.                                                     
001390     05  FILLER                  PIC X(97).                               
001400                                                                          
001410 FD  ITEM-MASTER-OLD                                                      
001420     RECORDING MODE IS F                                                  
001430     LABEL RECORDS ARE STANDARD                                           
001440     BLOCK CONTAINS 0 RECORDS.                                            
001450 COPY FERITEM.                                                            
001460                                                                          
001470 FD  ITEM-MASTER-NEW                                                      
001480     RECORDING MODE IS F                                                  
001490     LABEL RECORDS ARE STANDARD                                           
001500     BLOCK CONTAINS 0 RECORDS.                                            
001510 01  ITEM-MASTER-NEW-REC.                                                 
001520     05  FILLER                  PIC X(159).                              
001530                                                                          
001540*---------------------------------------------------------------*         
001550*    TRANSACTION LAYOUT.  A CREATE CARRIES ITS LINE ITEMS        *        
001560*    RIGHT IN THE RECORD - UP TO 20 PER ORDER - RATHER THAN AS   *        
001570*    SEPARATE DETAIL RECORDS, SO THE WHOLE CHECKOUT IS ONE READ. *        
001580*---------------------------------------------------------------*         
001590 FD  ORDER-TRANS                                                          
001600     RECORDING MODE IS F                                                  
001610     LABEL RECORDS ARE STANDARD.                                          
001620 01  ORDER-TRAN-REC.                                                      
001630     05  TRAN-CODE               PIC X(09).                               
001640         88  TRAN-CODE-CREATE    VALUE 'CREATE'.                          
001650         88  TRAN-CODE-APPROVE   VALUE 'APPROVE'.                         
001660         88  TRAN-CODE-DECLINE   VALUE 'DECLINE'.                         
001670         88  TRAN-CODE-DELIVER   VALUE 'DELIVER'.                         
001680     05  TRAN-ORDER-ID           PIC 9(09).                               
001690     05  TRAN-CUST-ACCT-ID       PIC 9(09).                               
001700     05  TRAN-PAY-TYPE           PIC X(20).                               
001710         88  TRAN-PAY-ONLINE     VALUE 'ONLINE'.                          
001720         88  TRAN-PAY-CARD       VALUE 'CARD'.                            
001730         88  TRAN-PAY-COD        VALUE 'COD'.                             
001740     05  TRAN-LINE-COUNT         PIC 9(02) COMP.                          
001750     05  TRAN-LINE-ENTRY OCCURS 20 TIMES.                                 
001760         10  TRAN-LINE-ITEM-ID   PIC 9(09).                               
001770         10  TRAN-LINE-QTY       PIC 9(09).                               
001780                                                                          
001790 FD  ORDER-RPT                                                            
001800     RECORDING MODE IS F                                                  
001810     LABEL RECORDS ARE OMITTED.                                           
001820 01  ORDER-RPT-LINE              PIC X(132).                              
001830                                                                          
001840 WORKING-STORAGE SECTION.                                                 
001850 01  WS-FILE-STATUSES.                                                    
001860     05  WS-ORDER-OLD-STATUS     PIC X(02) VALUE SPACES.                  
001870         88  ORDER-OLD-OK        VALUE '00'.                              
001880         88  ORDER-OLD-EOF       VALUE '10'.                              
001890     05  WS-ORDER-NEW-STATUS     PIC X(02) VALUE SPACES.                  
001900         88  ORDER-NEW-OK        VALUE '00'.                              
001910     05  WS-LINE-OLD-STATUS      PIC X(02) VALUE SPACES.                  
001920         88  LINE-OLD-OK         VALUE '00'.                              
001930         88  LINE-OLD-EOF        VALUE '10'.                              
001940     05  WS-LINE-NEW-STATUS      PIC X(02) VALUE SPACES.                  
001950         88  LINE-NEW-OK         VALUE '00'.                              
001960     05  WS-PAY-OLD-STATUS       PIC X(02) VALUE SPACES.                  
001970         88  PAY-OLD-OK          VALUE '00'.                              
001980         88  PAY-OLD-EOF         VALUE '10'.                              
001990     05  WS-PAY-NEW-STATUS       PIC X(02) VALUE SPACES.                  
002000         88  PAY-NEW-OK          VALUE '00'.                              
002010     05  WS-ITEM-OLD-STATUS      PIC X(02) VALUE SPACES.                  
002020         88  ITEM-OLD-OK         VALUE '00'.                              
002030         88  ITEM-OLD-EOF        VALUE '10'.                              
002040     05  WS-ITEM-NEW-STATUS      PIC X(02) VALUE SPACES.                  
002050         88  ITEM-NEW-OK         VALUE '00'.                              
002060     05  WS-ORDER-TRAN-STATUS    PIC X(02) VALUE SPACES.                  
002070         88  ORDER-TRAN-OK       VALUE '00'.                              
002080         88  ORDER-TRAN-EOF      VALUE '10'.                              
002090     05  WS-ORDER-RPT-STATUS     PIC X(02) VALUE SPACES.                  
002100         88  ORDER-RPT-OK        VALUE '00'.                              
002110*---------------------------------------------------------------*         
002120*    COMBINED VIEW OF ALL TEN FILE STATUS BYTES - DISPLAYED AS   *        
002130*    ONE FIELD ON THE ABEND MESSAGE IN 700-OPEN-FILES.           *        
002140*---------------------------------------------------------------*         
002150 01  WS-ALL-STATUSES REDEFINES WS-FILE-STATUSES PIC X(20).                
002160                                                                          
002170 01  WS-SWITCHES.                                                         
002180     05  WS-ORD-OLD-EOF-SW       PIC X(01) VALUE 'N'.                     
002190         88  ORDER-MASTER-EOF    VALUE 'Y'.                               
002200     05  WS-LIN-OLD-EOF-SW       PIC X(01) VALUE 'N'.                     
002210         88  LINE-MASTER-EOF     VALUE 'Y'.                               
002220     05  WS-PAY-OLD-EOF-SW       PIC X(01) VALUE 'N'.                     
002230         88  PAY-MASTER-EOF      VALUE 'Y'.                               
002240     05  WS-ITM-OLD-EOF-SW       PIC X(01) VALUE 'N'.                     
002250         88  ITEM-MASTER-EOF     VALUE 'Y'.                               
002260     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.                     
002270         88  TRANS-EOF           VALUE 'Y'.                               
002280     05  WS-ORD-FOUND-SW         PIC X(01) VALUE 'N'.                     
002290         88  ORDER-FOUND         VALUE 'Y'.                               
002300     05  WS-PAY-FOUND-SW         PIC X(01) VALUE 'N'.                     
002310         88  PAY-FOUND           VALUE 'Y'.                               
002320     05  WS-ITM-FOUND-SW         PIC X(01) VALUE 'N'.                     
002330         88  ITEM-MATCH-FOUND    VALUE 'Y'.                               
002340     05  WS-APPROVAL-FAILED-SW   PIC X(01) VALUE 'N'.                     
002350         88  APPROVAL-FAILED     VALUE 'Y'.                               
002360                                                                          
002370 01  WS-COUNTERS.                                                         
002380     05  WS-NEXT-ORDER-ID        PIC 9(09) COMP-3 VALUE ZERO.             
002390     05  WS-NEXT-LINE-ID         PIC 9(09) COMP-3 VALUE ZERO.             
002400     05  WS-NEXT-PAY-ID          PIC 9(09) COMP-3 VALUE ZERO.             
002410     05  ORDER-TABLE-COUNT       PIC 9(05) COMP   VALUE ZERO.             
002420     05  LINE-TABLE-COUNT        PIC 9(05) COMP   VALUE ZERO.             
002430     05  PAY-TABLE-COUNT         PIC 9(05) COMP   VALUE ZERO.             
002440     05  ITEM-TABLE-COUNT        PIC 9(05) COMP   VALUE ZERO.             
002450     05  WS-SCAN-SUB             PIC 9(05) COMP   VALUE ZERO.             
002460     05  WS-MATCH-SUB            PIC 9(05) COMP   VALUE ZERO.             
002470     05  WS-PAY-MATCH-SUB        PIC 9(05) COMP   VALUE ZERO.             
002480     05  WS-ITEM-MATCH-SUB       PIC 9(05) COMP   VALUE ZERO.             
002490     05  WS-LINE-ENTRY-SUB       PIC 9(05) COMP   VALUE ZERO.             
002500     05  WS-FAIL-ITEM-ID         PIC 9(09) COMP-3 VALUE ZERO.             
002510                                                                          
002520 01  WS-STATS.                                                            
002530     05  WS-CREATE-REQUESTS      PIC 9(07) COMP-3 VALUE ZERO.             
002540     05  WS-CREATE-OK            PIC 9(07) COMP-3 VALUE ZERO.             
002550     05  WS-CREATE-REJECTED      PIC 9(07) COMP-3 VALUE ZERO.             
002560     05  WS-APPROVE-REQUESTS     PIC 9(07) COMP-3 VALUE ZERO.             
002570     05  WS-APPROVE-OK           PIC 9(07) COMP-3 VALUE ZERO.             
002580     05  WS-APPROVE-REJECTED     PIC 9(07) COMP-3 VALUE ZERO.             
002590     05  WS-DECLINE-REQUESTS     PIC 9(07) COMP-3 VALUE ZERO.             
002600     05  WS-DECLINE-OK           PIC 9(07) COMP-3 VALUE ZERO.             
002610     05  WS-DECLINE-REJECTED     PIC 9(07) COMP-3 VALUE ZERO.             
002620     05  WS-DELIVER-REQUESTS     PIC 9(07) COMP-3 VALUE ZERO.             
002630     05  WS-DELIVER-OK           PIC 9(07) COMP-3 VALUE ZERO.             
002640     05  WS-DELIVER-REJECTED     PIC 9(07) COMP-3 VALUE ZERO.             
002650                                                                          
002660 01  WS-ORDER-TOTAL              PIC 9(09)V99 COMP-3 VALUE ZERO.          
002670 01  WS-LINE-EXTENDED            PIC 9(09)V99 COMP-3 VALUE ZERO.          
002680*---------------------------------------------------------------*         
002690*    STRING WILL NOT TAKE A COMP-3 FIELD DIRECTLY - THE COMP-3   *        
002700*    COUNTERS ARE MOVED HERE FIRST WHEN THEY GO INTO A MESSAGE.  *        
002710*---------------------------------------------------------------*         
002720 01  WS-NUM-DISPLAY               PIC 9(09) VALUE ZERO.                   
002730                                                                          
002740*---------------------------------------------------------------*         
002750*    ORDER TABLE - THE ENTIRE OLD ORDER MASTER IS STAGED HERE,   *        
002760*    THEN NEW ORDERS ARE APPENDED AND STATUS COLUMNS FLIPPED IN  *        
002770*    PLACE BY APPROVE/DECLINE/DELIVER.                           *        
002780*---------------------------------------------------------------*         
002790 01  ORD-TABLE.                                                           
002800     05  ORD-TAB-ENTRY OCCURS 1000 TIMES                                  
002810             INDEXED BY ORD-TAB-IDX.                                      
002820         10  ORD-TAB-ID          PIC 9(09).                               
002830         10  ORD-TAB-CUST-ID     PIC 9(09).                               
002840         10  ORD-TAB-STATUS      PIC X(20).                               
002850             88  ORD-TAB-CREATED    VALUE 'CREATED'.                      
002860             88  ORD-TAB-ACCEPTED   VALUE 'ACCEPTED'.                     
002870             88  ORD-TAB-REJECTED   VALUE 'REJECTED'.                     
002880             88  ORD-TAB-DELIVERED  VALUE 'DELIVERED'.                    
002890         10  ORD-TAB-DATE        PIC X(19).                               
002900         10  ORD-TAB-TOTAL       PIC 9(08)V99.                            
002910                                                                          
002920 01  LIN-TABLE.                                                           
002930     05  LIN-TAB-ENTRY OCCURS 3000 TIMES                                  
002940             INDEXED BY LIN-TAB-IDX.                                      
002950         10  LIN-TAB-ID          PIC 9(09).                               
002960         10  LIN-TAB-ORDER-ID    PIC 9(09).                               
002970         10  LIN-TAB-ITEM-ID     PIC 9(09).                               
002980         10  LIN-TAB-QTY         PIC 9(09).                               
002990         10  LIN-TAB-PRICE       PIC 9(08)V99.                            
003000                                                                          
003010 01  PAY-TABLE.                                                           
003020     05  PAY-TAB-ENTRY OCCURS 1000 TIMES                                  
003030             INDEXED BY PAY-TAB-IDX.                                      
003040         10  PAY-TAB-ID          PIC 9(09).                               
003050         10  PAY-TAB-ORDER-ID    PIC 9(09).                               
003060         10  PAY-TAB-TYPE        PIC X(20).                               
003070         10  PAY-TAB-STATUS      PIC X(20).                               
003080             88  PAY-TAB-SUCCESS    VALUE 'SUCCESS'.                      
003090             88  PAY-TAB-FAILED     VALUE 'FAILED'.                       
003100             88  PAY-TAB-REFUNDED   VALUE 'REFUNDED'.                     
003110         10  PAY-TAB-AMOUNT      PIC 9(08)V99.                            
003120         10  PAY-TAB-TIMESTAMP   PIC X(19).                               
003130                                                                          
003140 01  ITEM-TABLE.                                                          
003150     05  ITEM-TAB-ENTRY OCCURS 800 TIMES                                  
003160             INDEXED BY ITEM-TAB-IDX.                                     
003170         10  ITEM-TAB-ID         PIC 9(09).                               
003180         10  ITEM-TAB-NAME       PIC X(30).                               
003190         10  ITEM-TAB-DESC       PIC X(100).                              
003200         10  ITEM-TAB-PRICE      PIC 9(08)V99.                            
003210         10  ITEM-TAB-STOCK      PIC S9(09).                              
003220                                                                          
003230*---------------------------------------------------------------*         
003240*    TIMESTAMP BUILD WORK AREA - SEE 720-BUILD-TIMESTAMP.  THE   *        
003250*    TWO-DIGIT SYSTEM YEAR IS WINDOWED PER THE Y2K CHANGE-LOG    *        
003260*    ENTRY ABOVE RATHER THAN TAKEN AS A LITERAL '19' PREFIX.     *        
003270*---------------------------------------------------------------*         
003280 01  WS-TODAY-YYMMDD             PIC 9(06).                               
003290 01  WS-TODAY-PARTS REDEFINES WS-TODAY-YYMMDD.                            
003300     05  WS-TODAY-YY             PIC 99.                                  
003310     05  WS-TODAY-MM             PIC 99.                                  
003320     05  WS-TODAY-DD             PIC 99.                                  
003330 01  WS-NOW-HHMMSS               PIC 9(06).                               
003340 01  WS-NOW-PARTS REDEFINES WS-NOW-HHMMSS.                                
003350     05  WS-NOW-HH               PIC 99.                                  
003360     05  WS-NOW-MI               PIC 99.                                  
003370     05  WS-NOW-SS               PIC 99.                                  
003380 77  WS-CENTURY                  PIC 9(02) COMP-3 VALUE 19.               
003390 77  WS-FULL-YEAR                PIC 9(04) COMP-3 VALUE ZERO.             
003400 01  WS-TIMESTAMP-WORK           PIC X(19) VALUE SPACES.                  
003410                                                                          
003420 01  WS-RPT-HEADER1.                                                      
003430     05  FILLER                  PIC X(30) VALUE                          
003440         'FERS ORDER PROCESSING RUN    '.                                 
003450     05  FILLER                  PIC X(102) VALUE SPACES.                 
003460 01  WS-RPT-DETAIL.                                                       
003470     05  RPT-ACTION              PIC X(16) VALUE SPACES.                  
003480     05  FILLER                  PIC X(02) VALUE SPACES.                  
003490     05  RPT-DETAIL-TEXT         PIC X(80) VALUE SPACES.                  
003500     05  FILLER                  PIC X(34) VALUE SPACES.                  
003510 01  WS-RPT-STATS-HDR.                                                    
003520     05  FILLER                  PIC X(40) VALUE                          
003530         'TRANSACTION TOTALS'.                                            
003540     05  FILLER                  PIC X(92) VALUE SPACES.                  
003550 01  WS-RPT-STATS-DETAIL.                                                 
003560     05  RPT-STATS-LABEL         PIC X(20) VALUE SPACES.                  
003570     05  RPT-STATS-REQ           PIC ZZZ,ZZ9.                             
003580     05  FILLER                  PIC X(03) VALUE SPACES.                  
003590     05  RPT-STATS-OK            PIC ZZZ,ZZ9.                             
003600     05  FILLER                  PIC X(03) VALUE SPACES.                  
003610     05  RPT-STATS-REJ           PIC ZZZ,ZZ9.                             
003620     05  FILLER                  PIC X(85) VALUE SPACES.                  
003630                                                                          
003640 LINKAGE SECTION.                                                         
003650                                                                          
003660 PROCEDURE DIVISION.                                                      
003670                                                                          
003680 000-MAIN-CONTROL.                                                        
003690     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                         
003700     PERFORM 710-LOAD-ORDER-MASTER THRU 710-EXIT.                         
003710     PERFORM 711-LOAD-LINE-MASTER  THRU 711-EXIT.                         
003720     PERFORM 712-LOAD-PAY-MASTER   THRU 712-EXIT.                         
003730     PERFORM 713-LOAD-ITEM-MASTER  THRU 713-EXIT.                         
003740     PERFORM 745-READ-TRANSACTION  THRU 745-EXIT.                         
003750     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
003760         UNTIL TRANS-EOF.                                                 
003770     PERFORM 800-WRITE-ORDER-MASTER THRU 800-EXIT.                        
003780     PERFORM 801-WRITE-LINE-MASTER  THRU 801-EXIT.                        
003790     PERFORM 802-WRITE-PAY-MASTER   THRU 802-EXIT.                        
003800     PERFORM 803-WRITE-ITEM-MASTER  THRU 803-EXIT.                        
003810     PERFORM 900-WRITE-STATS-REPORT THRU 900-EXIT.                        
003820     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.                        
003830     GOBACK.                                                              
003840                                                                          
003850 100-PROCESS-TRANSACTIONS.                                                
003860     EVALUATE TRUE                                                        
003870         WHEN TRAN-CODE-CREATE                                            
003880             PERFORM 200-CREATE-ORDER  THRU 200-EXIT                      
003890         WHEN TRAN-CODE-APPROVE                                           
003900             PERFORM 300-APPROVE-ORDER THRU 300-EXIT                      
003910         WHEN TRAN-CODE-DECLINE                                           
003920             PERFORM 400-DECLINE-ORDER THRU 400-EXIT                      
003930         WHEN TRAN-CODE-DELIVER                                           
003940             PERFORM 500-DELIVER-ORDER THRU 500-EXIT                      
003950         WHEN OTHER                                                       
003960             CONTINUE                                                     
003970     END-EVALUATE.                                                        
003980     PERFORM 950-WRITE-DETAIL-LINE THRU 950-EXIT.                         
003990     PERFORM 745-READ-TRANSACTION  THRU 745-EXIT.                         
004000 100-EXIT.                                                                
004010     EXIT.                                                                
004020                                                                          
004030*---------------------------------------------------------------*         
004040*    CREATE - REJECT AN EMPTY CART OR A BAD PAYMENT TYPE BEFORE  *        
004050*    ANY WRITE.  OTHERWISE WRITE THE HEADER, ONE LINE PER CART   *        
004060*    ENTRY (PRICE FROZEN AT THE ITEM MASTER'S CURRENT PRICE)     *        
004070*    AND ONE SUCCESSFUL PAYMENT ROW.                             *        
004080*---------------------------------------------------------------*         
004090 200-CREATE-ORDER.                                                        
004100     ADD 1 TO WS-CREATE-REQUESTS.                                         
004110     IF TRAN-LINE-COUNT = ZERO                                            
004120         ADD 1 TO WS-CREATE-REJECTED                                      
004130         MOVE 'CREATE'          TO RPT-ACTION                             
004140         MOVE 'REJECTED - CART IS EMPTY'                                  
004150                                TO RPT-DETAIL-TEXT                        
004160     ELSE                                                                 
004170         IF NOT TRAN-PAY-ONLINE AND NOT TRAN-PAY-CARD                     
004180                                 AND NOT TRAN-PAY-COD                     
004190             ADD 1 TO WS-CREATE-REJECTED                                  
004200             MOVE 'CREATE'      TO RPT-ACTION                             
004210             MOVE 'REJECTED - INVALID PAYMENT TYPE'                       
004220                                TO RPT-DETAIL-TEXT                        
004230         ELSE                                                             
004240             PERFORM 720-BUILD-TIMESTAMP THRU 720-EXIT                    
004250             PERFORM 220-COMPUTE-ORDER-TOTAL THRU 220-EXIT                
004260             PERFORM 230-APPEND-ORDER-HEADER THRU 230-EXIT                
004270             PERFORM 240-APPEND-LINE-ITEMS   THRU 240-EXIT                
004280             PERFORM 250-APPEND-PAYMENT-ROW  THRU 250-EXIT                
004290             ADD 1 TO WS-CREATE-OK                                        
004300             MOVE 'CREATE'      TO RPT-ACTION                             
004310             MOVE WS-NEXT-ORDER-ID TO WS-NUM-DISPLAY                      
004320             STRING 'ACCEPTED - NEW ORDER ID '                            
004330                     DELIMITED BY SIZE                                    
004340                    WS-NUM-DISPLAY DELIMITED BY SIZE                      
004350                    INTO RPT-DETAIL-TEXT                                  
004360             END-STRING                                                   
004370         END-IF                                                           
004380     END-IF.                                                              
004390 200-EXIT.                                                                
004400     EXIT.                                                                
004410                                                                          
004420 220-COMPUTE-ORDER-TOTAL.                                                 
004430     MOVE ZERO TO WS-ORDER-TOTAL.                                         
004440     PERFORM 225-ADD-ONE-LINE-TOTAL                                       
004450         VARYING WS-LINE-ENTRY-SUB FROM 1 BY 1                            
004460         UNTIL WS-LINE-ENTRY-SUB > TRAN-LINE-COUNT.                       
004470 220-EXIT.                                                                
004480     EXIT.                                                                
004490                                                                          
004500 225-ADD-ONE-LINE-TOTAL.                                                  
004510     MOVE 'N' TO WS-ITM-FOUND-SW.                                         
004520     PERFORM 815-SCAN-ITEM-BY-LINE-ENTRY                                  
004530         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
004540         UNTIL WS-SCAN-SUB > ITEM-TABLE-COUNT                             
004550            OR ITEM-MATCH-FOUND.                                          
004560     IF ITEM-MATCH-FOUND                                                  
004570         COMPUTE WS-LINE-EXTENDED =                                       
004580             ITEM-TAB-PRICE(WS-ITEM-MATCH-SUB) *                          
004590             TRAN-LINE-QTY(WS-LINE-ENTRY-SUB)                             
004600         ADD WS-LINE-EXTENDED TO WS-ORDER-TOTAL                           
004610     END-IF.                                                              
004620                                                                          
004630 230-APPEND-ORDER-HEADER.                                                 
004640     ADD 1 TO ORDER-TABLE-COUNT.                                          
004650     SET ORD-TAB-IDX TO ORDER-TABLE-COUNT.                                
004660     ADD 1 TO WS-NEXT-ORDER-ID.                                           
004670     MOVE WS-NEXT-ORDER-ID   TO ORD-TAB-ID(ORD-TAB-IDX).                  
004680     MOVE TRAN-CUST-ACCT-ID OF ORDER-TRAN-REC                             
004690                             TO ORD-TAB-CUST-ID(ORD-TAB-IDX).             
004700     MOVE 'CREATED'          TO ORD-TAB-STATUS(ORD-TAB-IDX).              
004710     MOVE WS-TIMESTAMP-WORK  TO ORD-TAB-DATE(ORD-TAB-IDX).                
004720     MOVE WS-ORDER-TOTAL     TO ORD-TAB-TOTAL(ORD-TAB-IDX).               
004730 230-EXIT.                                                                
004740     EXIT.                                                                
004750                                                                          
004760 240-APPEND-LINE-ITEMS.                                                   
004770     PERFORM 245-APPEND-ONE-LINE-ITEM                                     
004780         VARYING WS-LINE-ENTRY-SUB FROM 1 BY 1                            
004790         UNTIL WS-LINE-ENTRY-SUB > TRAN-LINE-COUNT.                       
004800 240-EXIT.                                                                
004810     EXIT.                                                                
004820                                                                          
004830 245-APPEND-ONE-LINE-ITEM.                                                
004840     MOVE 'N' TO WS-ITM-FOUND-SW.                                         
004850     PERFORM 815-SCAN-ITEM-BY-LINE-ENTRY                                  
004860         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
004870         UNTIL WS-SCAN-SUB > ITEM-TABLE-COUNT                             
004880            OR ITEM-MATCH-FOUND.                                          
004890     ADD 1 TO LINE-TABLE-COUNT.                                           
004900     SET LIN-TAB-IDX TO LINE-TABLE-COUNT.                                 
004910     ADD 1 TO WS-NEXT-LINE-ID.                                            
004920     MOVE WS-NEXT-LINE-ID    TO LIN-TAB-ID(LIN-TAB-IDX).                  
004930     MOVE WS-NEXT-ORDER-ID   TO LIN-TAB-ORDER-ID(LIN-TAB-IDX).            
004940     MOVE TRAN-LINE-ITEM-ID(WS-LINE-ENTRY-SUB)                            
004950                             TO LIN-TAB-ITEM-ID(LIN-TAB-IDX).             
004960     MOVE TRAN-LINE-QTY(WS-LINE-ENTRY-SUB)                                
004970                             TO LIN-TAB-QTY(LIN-TAB-IDX).                 
004980     IF ITEM-MATCH-FOUND                                                  
004990         MOVE ITEM-TAB-PRICE(WS-ITEM-MATCH-SUB)                           
005000                             TO LIN-TAB-PRICE(LIN-TAB-IDX)                
005010     ELSE                                                                 
005020         MOVE ZERO           TO LIN-TAB-PRICE(LIN-TAB-IDX)                
005030     END-IF.                                                              
005040                                                                          
005050 250-APPEND-PAYMENT-ROW.                                                  
005060     ADD 1 TO PAY-TABLE-COUNT.                                            
005070     SET PAY-TAB-IDX TO PAY-TABLE-COUNT.                                  
005080     ADD 1 TO WS-NEXT-PAY-ID.                                             
005090     MOVE WS-NEXT-PAY-ID     TO PAY-TAB-ID(PAY-TAB-IDX).                  
005100     MOVE WS-NEXT-ORDER-ID   TO PAY-TAB-ORDER-ID(PAY-TAB-IDX).            
005110     MOVE TRAN-PAY-TYPE      TO PAY-TAB-TYPE(PAY-TAB-IDX).                
005120     MOVE 'SUCCESS'          TO PAY-TAB-STATUS(PAY-TAB-IDX).              
005130     MOVE WS-ORDER-TOTAL     TO PAY-TAB-AMOUNT(PAY-TAB-IDX).              
005140     MOVE WS-TIMESTAMP-WORK  TO PAY-TAB-TIMESTAMP(PAY-TAB-IDX).           
005150 250-EXIT.                                                                
005160     EXIT.                                                                
005170                                                                          
005180 815-SCAN-ITEM-BY-LINE-ENTRY.                                             
005190     IF ITEM-TAB-ID(WS-SCAN-SUB) =                                        
005200                 TRAN-LINE-ITEM-ID(WS-LINE-ENTRY-SUB)                     
005210         MOVE 'Y' TO WS-ITM-FOUND-SW                                      
005220         MOVE WS-SCAN-SUB TO WS-ITEM-MATCH-SUB                            
005230     END-IF.                                                              
005240                                                                          
005250*---------------------------------------------------------------*         
005260*    APPROVE - REJECT IF NOT FOUND OR NOT CREATED.  OTHERWISE    *        
005270*    WALK THE ORDER'S LINES IN STORED ORDER, DEDUCTING STOCK AS  *        
005280*    IT GOES; A SHORT LINE STOPS THE WALK BUT DOES NOT UNDO      *        
005290*    EARLIER DEDUCTIONS (SEE OPS-0498 ABOVE).                    *        
005300*---------------------------------------------------------------*         
005310 300-APPROVE-ORDER.                                                       
005320     ADD 1 TO WS-APPROVE-REQUESTS.                                        
005330     MOVE 'N' TO WS-ORD-FOUND-SW.                                         
005340     PERFORM 810-SCAN-ORDER-BY-ID                                         
005350         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
005360         UNTIL WS-SCAN-SUB > ORDER-TABLE-COUNT                            
005370            OR ORDER-FOUND.                                               
005380     IF NOT ORDER-FOUND                                                   
005390         ADD 1 TO WS-APPROVE-REJECTED                                     
005400         MOVE 'APPROVE'         TO RPT-ACTION                             
005410         STRING 'REJECTED - ORDER NOT FOUND: '                            
005420                 DELIMITED BY SIZE                                        
005430                TRAN-ORDER-ID  DELIMITED BY SIZE                          
005440                INTO RPT-DETAIL-TEXT                                      
005450         END-STRING                                                       
005460     ELSE                                                                 
005470         IF NOT ORD-TAB-CREATED(WS-MATCH-SUB)                             
005480             ADD 1 TO WS-APPROVE-REJECTED                                 
005490             MOVE 'APPROVE'     TO RPT-ACTION                             
005500             STRING 'REJECTED - CURRENT STATUS IS '                       
005510                     DELIMITED BY SIZE                                    
005520                    ORD-TAB-STATUS(WS-MATCH-SUB)                          
005530                                 DELIMITED BY SPACE                       
005540                    INTO RPT-DETAIL-TEXT                                  
005550             END-STRING                                                   
005560         ELSE                                                             
005570             MOVE 'N' TO WS-APPROVAL-FAILED-SW                            
005580             MOVE ZERO TO WS-FAIL-ITEM-ID                                 
005590             PERFORM 320-CHECK-ONE-APPROVAL-LINE                          
005600                 VARYING WS-SCAN-SUB FROM 1 BY 1                          
005610                 UNTIL WS-SCAN-SUB > LINE-TABLE-COUNT                     
005620                    OR APPROVAL-FAILED                                    
005630             IF APPROVAL-FAILED                                           
005640                 ADD 1 TO WS-APPROVE-REJECTED                             
005650                 MOVE 'APPROVE' TO RPT-ACTION                             
005660                 MOVE WS-FAIL-ITEM-ID TO WS-NUM-DISPLAY                   
005670                 STRING 'REJECTED - INSUFFICIENT STOCK FOR '              
005680                         DELIMITED BY SIZE                                
005690                        'PRODUCT ID ' DELIMITED BY SIZE                   
005700                        WS-NUM-DISPLAY DELIMITED BY SIZE                  
005710                        INTO RPT-DETAIL-TEXT                              
005720                 END-STRING                                               
005730             ELSE                                                         
005740                 MOVE 'ACCEPTED' TO ORD-TAB-STATUS(WS-MATCH-SUB)          
005750                 ADD 1 TO WS-APPROVE-OK                                   
005760                 MOVE 'APPROVE' TO RPT-ACTION                             
005770                 MOVE 'ACCEPTED - STOCK DEDUCTED'                         
005780                                 TO RPT-DETAIL-TEXT                       
005790             END-IF                                                       
005800         END-IF                                                           
005810     END-IF.                                                              
005820 300-EXIT.                                                                
005830     EXIT.                                                                
005840                                                                          
005850 320-CHECK-ONE-APPROVAL-LINE.                                             
005860     IF LIN-TAB-ORDER-ID(WS-SCAN-SUB) = TRAN-ORDER-ID                     
005870         MOVE 'N' TO WS-ITM-FOUND-SW                                      
005880         PERFORM 816-SCAN-ITEM-BY-LINE-TABLE                              
005890             VARYING WS-ITEM-MATCH-SUB FROM 1 BY 1                        
005900             UNTIL WS-ITEM-MATCH-SUB > ITEM-TABLE-COUNT                   
005910                OR ITEM-MATCH-FOUND                                       
005920         IF ITEM-MATCH-FOUND AND                                          
005930            ITEM-TAB-STOCK(WS-ITEM-MATCH-SUB) <                           
005940                            LIN-TAB-QTY(WS-SCAN-SUB)                      
005950             MOVE 'Y' TO WS-APPROVAL-FAILED-SW                            
005960             MOVE LIN-TAB-ITEM-ID(WS-SCAN-SUB) TO WS-FAIL-ITEM-ID         
005970         ELSE                                                             
005980             IF ITEM-MATCH-FOUND                                          
005990                 SUBTRACT LIN-TAB-QTY(WS-SCAN-SUB) FROM                   
006000                          ITEM-TAB-STOCK(WS-ITEM-MATCH-SUB)               
006010             END-IF                                                       
006020         END-IF                                                           
006030     END-IF.                                                              
006040                                                                          
006050 816-SCAN-ITEM-BY-LINE-TABLE.                                             
006060     IF ITEM-TAB-ID(WS-ITEM-MATCH-SUB) =                                  
006070                 LIN-TAB-ITEM-ID(WS-SCAN-SUB)                             
006080         MOVE 'Y' TO WS-ITM-FOUND-SW                                      
006090     END-IF.                                                              
006100                                                                          
006110*---------------------------------------------------------------*         
006120*    DECLINE - REJECT AND REFUND.  THE PAYMENT STATUS FLIPS TO   *        
006130*    REFUNDED ONLY AFTER THE ORDER STATUS UPDATE SUCCEEDS.       *        
006140*---------------------------------------------------------------*         
006150 400-DECLINE-ORDER.                                                       
006160     ADD 1 TO WS-DECLINE-REQUESTS.                                        
006170     MOVE 'N' TO WS-ORD-FOUND-SW.                                         
006180     PERFORM 810-SCAN-ORDER-BY-ID                                         
006190         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
006200         UNTIL WS-SCAN-SUB > ORDER-TABLE-COUNT                            
006210            OR ORDER-FOUND.                                               
006220     IF NOT ORDER-FOUND                                                   
006230         ADD 1 TO WS-DECLINE-REJECTED                                     
006240         MOVE 'DECLINE'         TO RPT-ACTION                             
006250         STRING 'REJECTED - ORDER NOT FOUND: '                            
006260                 DELIMITED BY SIZE                                        
006270                TRAN-ORDER-ID  DELIMITED BY SIZE                          
006280                INTO RPT-DETAIL-TEXT                                      
006290         END-STRING                                                       
006300     ELSE                                                                 
006310         IF NOT ORD-TAB-CREATED(WS-MATCH-SUB)                             
006320             ADD 1 TO WS-DECLINE-REJECTED                                 
006330             MOVE 'DECLINE'     TO RPT-ACTION                             
006340             STRING 'REJECTED - CURRENT STATUS IS '                       
006350                     DELIMITED BY SIZE                                    
006360                    ORD-TAB-STATUS(WS-MATCH-SUB)                          
006370                                 DELIMITED BY SPACE                       
006380                    INTO RPT-DETAIL-TEXT                                  
006390             END-STRING                                                   
006400         ELSE                                                             
006410             MOVE 'REJECTED' TO ORD-TAB-STATUS(WS-MATCH-SUB)              
006420             MOVE 'N' TO WS-PAY-FOUND-SW                                  
006430             PERFORM 830-SCAN-PAY-BY-ORDER-ID                             
006440                 VARYING WS-SCAN-SUB FROM 1 BY 1                          
006450                 UNTIL WS-SCAN-SUB > PAY-TABLE-COUNT                      
006460                    OR PAY-FOUND                                          
006470             IF PAY-FOUND                                                 
006480                 MOVE 'REFUNDED' TO                                       
006490                             PAY-TAB-STATUS(WS-PAY-MATCH-SUB)             
006500             END-IF                                                       
006510             ADD 1 TO WS-DECLINE-OK                                       
006520             MOVE 'DECLINE'     TO RPT-ACTION                             
006530             MOVE 'REJECTED - PAYMENT REFUNDED'                           
006540                                TO RPT-DETAIL-TEXT                        
006550         END-IF                                                           
006560     END-IF.                                                              
006570 400-EXIT.                                                                
006580     EXIT.                                                                
006590                                                                          
006600 830-SCAN-PAY-BY-ORDER-ID.                                                
006610     IF PAY-TAB-ORDER-ID(WS-SCAN-SUB) = TRAN-ORDER-ID                     
006620         MOVE 'Y' TO WS-PAY-FOUND-SW                                      
006630         MOVE WS-SCAN-SUB TO WS-PAY-MATCH-SUB                             
006640     END-IF.                                                              
006650                                                                          
006660*---------------------------------------------------------------*         
006670*    MARK DELIVERED - ONLY VALID FROM ACCEPTED.                  *        
006680*---------------------------------------------------------------*         
006690 500-DELIVER-ORDER.                                                       
006700     ADD 1 TO WS-DELIVER-REQUESTS.                                        
006710     MOVE 'N' TO WS-ORD-FOUND-SW.                                         
006720     PERFORM 810-SCAN-ORDER-BY-ID                                         
006730         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
006740         UNTIL WS-SCAN-SUB > ORDER-TABLE-COUNT                            
006750            OR ORDER-FOUND.                                               
006760     IF NOT ORDER-FOUND                                                   
006770         ADD 1 TO WS-DELIVER-REJECTED                                     
006780         MOVE 'DELIVER'         TO RPT-ACTION                             
006790         STRING 'REJECTED - ORDER NOT FOUND: '                            
006800                 DELIMITED BY SIZE                                        
006810                TRAN-ORDER-ID  DELIMITED BY SIZE                          
006820                INTO RPT-DETAIL-TEXT                                      
006830         END-STRING                                                       
006840     ELSE                                                                 
006850         IF NOT ORD-TAB-ACCEPTED(WS-MATCH-SUB)                            
006860             ADD 1 TO WS-DELIVER-REJECTED                                 
006870             MOVE 'DELIVER'     TO RPT-ACTION                             
006880             STRING 'REJECTED - CURRENT STATUS IS '                       
006890                     DELIMITED BY SIZE                                    
006900                    ORD-TAB-STATUS(WS-MATCH-SUB)                          
006910                                 DELIMITED BY SPACE                       
006920                    INTO RPT-DETAIL-TEXT                                  
006930             END-STRING                                                   
006940         ELSE                                                             
006950             MOVE 'DELIVERED' TO ORD-TAB-STATUS(WS-MATCH-SUB)             
006960             ADD 1 TO WS-DELIVER-OK                                       
006970             MOVE 'DELIVER'     TO RPT-ACTION                             
006980             MOVE 'ACCEPTED - ORDER MARKED DELIVERED'                     
006990                                TO RPT-DETAIL-TEXT                        
007000         END-IF                                                           
007010     END-IF.                                                              
007020 500-EXIT.                                                                
007030     EXIT.                                                                
007040                                                                          
007050 810-SCAN-ORDER-BY-ID.                                                    
007060     IF ORD-TAB-ID(WS-SCAN-SUB) = TRAN-ORDER-ID                           
007070         MOVE 'Y' TO WS-ORD-FOUND-SW                                      
007080         MOVE WS-SCAN-SUB TO WS-MATCH-SUB                                 
007090     END-IF.                                                              
007100                                                                          
007110*---------------------------------------------------------------*         
007120*    BUILD-TIMESTAMP - TEXT FORM YYYY-MM-DD HH:MM:SS.  THE TWO-  *        
007130*    DIGIT SYSTEM YEAR IS WINDOWED: 00-49 IS 20XX, 50-99 19XX.   *        
007140*---------------------------------------------------------------*         
007150 720-BUILD-TIMESTAMP.                                                     
007160     ACCEPT WS-TODAY-YYMMDD FROM DATE.                                    
007170     ACCEPT WS-NOW-HHMMSS   FROM TIME.                                    
007180     IF WS-TODAY-YY < 50                                                  
007190         MOVE 20 TO WS-CENTURY                                            
007200     ELSE                                                                 
007210         MOVE 19 TO WS-CENTURY                                            
007220     END-IF.                                                              
007230     COMPUTE WS-FULL-YEAR = WS-CENTURY * 100 + WS-TODAY-YY.               
007240     STRING WS-FULL-YEAR DELIMITED BY SIZE                                
007250            '-'          DELIMITED BY SIZE                                
007260            WS-TODAY-MM  DELIMITED BY SIZE                                
007270            '-'          DELIMITED BY SIZE                                
007280            WS-TODAY-DD  DELIMITED BY SIZE                                
007290            ' '          DELIMITED BY SIZE                                
007300            WS-NOW-HH    DELIMITED BY SIZE                                
007310            ':'          DELIMITED BY SIZE                                
007320            WS-NOW-MI    DELIMITED BY SIZE                                
007330            ':'          DELIMITED BY SIZE                                
007340            WS-NOW-SS    DELIMITED BY SIZE                                
007350            INTO WS-TIMESTAMP-WORK                                        
007360     END-STRING.                                                          
007370 720-EXIT.                                                                
007380     EXIT.                                                                
007390                                                                          
007400 700-OPEN-FILES.                                                          
007410     OPEN INPUT  ORDER-MASTER-OLD                                         
007420                 LINE-ITEM-OLD                                            
007430                 PAYMENT-OLD                                              
007440                 ITEM-MASTER-OLD                                          
007450                 ORDER-TRANS                                              
007460          OUTPUT ORDER-MASTER-NEW                                         
007470                 LINE-ITEM-NEW                                            
007480                 PAYMENT-NEW                                              
007490                 ITEM-MASTER-NEW                                          
007500                 ORDER-RPT.                                               
007510     IF NOT ORDER-OLD-OK                                                  
007520         DISPLAY 'FERORD1 - ORDER-MASTER-OLD OPEN FAILED, RC='            
007530                 WS-ORDER-OLD-STATUS                                      
007540     END-IF.                                                              
007550 700-EXIT.                                                                
007560     EXIT.                                                                
007570                                                                          
007580 710-LOAD-ORDER-MASTER.                                                   
007590     READ ORDER-MASTER-OLD                                                
007600         AT END MOVE 'Y' TO WS-ORD-OLD-EOF-SW                             
007610     END-READ.                                                            
007620     PERFORM 710-STAGE-ONE-ORDER THRU 710-STAGE-EXIT                      
007630         UNTIL ORDER-MASTER-EOF.                                          
007640 710-EXIT.                                                                
007650     EXIT.                                                                
007660                                                                          
007670 710-STAGE-ONE-ORDER.                                                     
007680     ADD 1 TO ORDER-TABLE-COUNT.                                          
007690     SET ORD-TAB-IDX TO ORDER-TABLE-COUNT.                                
007700     MOVE TRAN-ID       TO ORD-TAB-ID(ORD-TAB-IDX).                       
007710     MOVE TRAN-CUST-ACCT-ID OF ORDER-MASTER-RECORD                        
007720                        TO ORD-TAB-CUST-ID(ORD-TAB-IDX).                  
007730     MOVE TRAN-STATUS   TO ORD-TAB-STATUS(ORD-TAB-IDX).                   
007740     MOVE TRAN-DATE     TO ORD-TAB-DATE(ORD-TAB-IDX).                     
007750     MOVE TRAN-TOTAL    TO ORD-TAB-TOTAL(ORD-TAB-IDX).                    
007760     IF TRAN-ID > WS-NEXT-ORDER-ID                                        
007770         MOVE TRAN-ID TO WS-NEXT-ORDER-ID                                 
007780     END-IF.                                                              
007790     READ ORDER-MASTER-OLD                                                
007800         AT END MOVE 'Y' TO WS-ORD-OLD-EOF-SW                             
007810     END-READ.                                                            
007820 710-STAGE-EXIT.                                                          
007830     EXIT.                                                                
007840                                                                          
007850 711-LOAD-LINE-MASTER.                                                    
007860     READ LINE-ITEM-OLD                                                   
007870         AT END MOVE 'Y' TO WS-LIN-OLD-EOF-SW                             
007880     END-READ.                                                            
007890     PERFORM 711-STAGE-ONE-LINE THRU 711-STAGE-EXIT                       
007900         UNTIL LINE-MASTER-EOF.                                           
007910 711-EXIT.                                                                
007920     EXIT.                                                                
007930                                                                          
007940 711-STAGE-ONE-LINE.                                                      
007950     ADD 1 TO LINE-TABLE-COUNT.                                           
007960     SET LIN-TAB-IDX TO LINE-TABLE-COUNT.                                 
007970     MOVE LINE-ITEM-ID        TO LIN-TAB-ID(LIN-TAB-IDX).                 
007980     MOVE LINE-TRANSACTION-ID TO LIN-TAB-ORDER-ID(LIN-TAB-IDX).           
007990     MOVE LINE-ITEM-PRODUCT-ID                                            
008000                              TO LIN-TAB-ITEM-ID(LIN-TAB-IDX).            
008010     MOVE LINE-ITEM-QUANTITY  TO LIN-TAB-QTY(LIN-TAB-IDX).                
008020     MOVE LINE-PRICE-AT-PURCHASE                                          
008030                              TO LIN-TAB-PRICE(LIN-TAB-IDX).              
008040     IF LINE-ITEM-ID > WS-NEXT-LINE-ID                                    
008050         MOVE LINE-ITEM-ID TO WS-NEXT-LINE-ID                             
008060     END-IF.                                                              
008070     READ LINE-ITEM-OLD                                                   
008080         AT END MOVE 'Y' TO WS-LIN-OLD-EOF-SW                             
008090     END-READ.                                                            
008100 711-STAGE-EXIT.                                                          
008110     EXIT.                                                                
008120                                                                          
008130 712-LOAD-PAY-MASTER.                                                     
008140     READ PAYMENT-OLD                                                     
008150         AT END MOVE 'Y' TO WS-PAY-OLD-EOF-SW                             
008160     END-READ.                                                            
008170     PERFORM 712-STAGE-ONE-PAY THRU 712-STAGE-EXIT                        
008180         UNTIL PAY-MASTER-EOF.                                            
008190 712-EXIT.                                                                
008200     EXIT.                                                                
008210                                                                          
008220 712-STAGE-ONE-PAY.                                                       
008230     ADD 1 TO PAY-TABLE-COUNT.                                            
008240     SET PAY-TAB-IDX TO PAY-TABLE-COUNT.                                  
008250     MOVE PAY-ID        TO PAY-TAB-ID(PAY-TAB-IDX).                       
008260     MOVE PAY-ORDER-ID  TO PAY-TAB-ORDER-ID(PAY-TAB-IDX).                 
008270     MOVE PAY-TYPE      TO PAY-TAB-TYPE(PAY-TAB-IDX).                     
008280     MOVE PAY-STATUS    TO PAY-TAB-STATUS(PAY-TAB-IDX).                   
008290     MOVE PAY-AMOUNT    TO PAY-TAB-AMOUNT(PAY-TAB-IDX).                   
008300     MOVE PAY-TIMESTAMP TO PAY-TAB-TIMESTAMP(PAY-TAB-IDX).                
008310     IF PAY-ID > WS-NEXT-PAY-ID                                           
008320         MOVE PAY-ID TO WS-NEXT-PAY-ID                                    
008330     END-IF.                                                              
008340     READ PAYMENT-OLD                                                     
008350         AT END MOVE 'Y' TO WS-PAY-OLD-EOF-SW                             
008360     END-READ.                                                            
008370 712-STAGE-EXIT.                                                          
008380     EXIT.                                                                
008390                                                                          
008400 713-LOAD-ITEM-MASTER.                                                    
008410     READ ITEM-MASTER-OLD                                                 
008420         AT END MOVE 'Y' TO WS-ITM-OLD-EOF-SW                             
008430     END-READ.                                                            
008440     PERFORM 713-STAGE-ONE-ITEM THRU 713-STAGE-EXIT                       
008450         UNTIL ITEM-MASTER-EOF.                                           
008460 713-EXIT.                                                                
008470     EXIT.                                                                
008480                                                                          
008490 713-STAGE-ONE-ITEM.                                                      
008500     ADD 1 TO ITEM-TABLE-COUNT.                                           
008510     SET ITEM-TAB-IDX TO ITEM-TABLE-COUNT.                                
008520     MOVE ITEM-ID          TO ITEM-TAB-ID(ITEM-TAB-IDX).                  
008530     MOVE ITEM-NAME        TO ITEM-TAB-NAME(ITEM-TAB-IDX).                
008540     MOVE ITEM-DESCRIPTION TO ITEM-TAB-DESC(ITEM-TAB-IDX).                
008550     MOVE ITEM-PRICE       TO ITEM-TAB-PRICE(ITEM-TAB-IDX).               
008560     MOVE ITEM-STOCK       TO ITEM-TAB-STOCK(ITEM-TAB-IDX).               
008570     READ ITEM-MASTER-OLD                                                 
008580         AT END MOVE 'Y' TO WS-ITM-OLD-EOF-SW                             
008590     END-READ.                                                            
008600 713-STAGE-EXIT.                                                          
008610     EXIT.                                                                
008620                                                                          
008630 745-READ-TRANSACTION.                                                    
008640     READ ORDER-TRANS                                                     
008650         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                                
008660     END-READ.                                                            
008670 745-EXIT.                                                                
008680     EXIT.                                                                
008690                                                                          
008700 800-WRITE-ORDER-MASTER.                                                  
008710     PERFORM 805-WRITE-ONE-ORDER-ROW                                      
008720         VARYING ORD-TAB-IDX FROM 1 BY 1                                  
008730         UNTIL ORD-TAB-IDX > ORDER-TABLE-COUNT.                           
008740 800-EXIT.                                                                
008750     EXIT.                                                                
008760                                                                          
008770 805-WRITE-ONE-ORDER-ROW.                                                 
008780     MOVE ORD-TAB-ID(ORD-TAB-IDX)     TO TRAN-ID.                         
008790     MOVE ORD-TAB-CUST-ID(ORD-TAB-IDX) TO                                 
008800                 TRAN-CUST-ACCT-ID OF ORDER-MASTER-RECORD.                
008810     MOVE ORD-TAB-STATUS(ORD-TAB-IDX) TO TRAN-STATUS.                     
008820     MOVE ORD-TAB-DATE(ORD-TAB-IDX)   TO TRAN-DATE.                       
008830     MOVE ORD-TAB-TOTAL(ORD-TAB-IDX)  TO TRAN-TOTAL.                      
008840     WRITE ORDER-MASTER-NEW-REC FROM ORDER-MASTER-RECORD.                 
008850                                                                          
008860 801-WRITE-LINE-MASTER.                                                   
008870     PERFORM 806-WRITE-ONE-LINE-ROW                                       
008880         VARYING LIN-TAB-IDX FROM 1 BY 1                                  
008890         UNTIL LIN-TAB-IDX > LINE-TABLE-COUNT.                            
008900 801-EXIT.                                                                
008910     EXIT.                                                                
008920                                                                          
008930 806-WRITE-ONE-LINE-ROW.                                                  
008940     MOVE LIN-TAB-ID(LIN-TAB-IDX)       TO LINE-ITEM-ID.                  
008950     MOVE LIN-TAB-ORDER-ID(LIN-TAB-IDX) TO LINE-TRANSACTION-ID.           
008960     MOVE LIN-TAB-ITEM-ID(LIN-TAB-IDX)  TO                                
008970                                    LINE-ITEM-PRODUCT-ID.                 
008980     MOVE LIN-TAB-QTY(LIN-TAB-IDX)      TO LINE-ITEM-QUANTITY.            
008990     MOVE LIN-TAB-PRICE(LIN-TAB-IDX)    TO                                
009000                                    LINE-PRICE-AT-PURCHASE.               
009010     WRITE LINE-ITEM-NEW-REC FROM LINE-ITEM-RECORD.                       
009020                                                                          
009030 802-WRITE-PAY-MASTER.                                                    
009040     PERFORM 807-WRITE-ONE-PAY-ROW                                        
009050         VARYING PAY-TAB-IDX FROM 1 BY 1                                  
009060         UNTIL PAY-TAB-IDX > PAY-TABLE-COUNT.                             
009070 802-EXIT.                                                                
009080     EXIT.                                                                
009090                                                                          
009100 807-WRITE-ONE-PAY-ROW.                                                   
009110     MOVE PAY-TAB-ID(PAY-TAB-IDX)        TO PAY-ID.                       
009120     MOVE PAY-TAB-ORDER-ID(PAY-TAB-IDX)  TO PAY-ORDER-ID.                 
009130     MOVE PAY-TAB-TYPE(PAY-TAB-IDX)      TO PAY-TYPE.                     
009140     MOVE PAY-TAB-STATUS(PAY-TAB-IDX)    TO PAY-STATUS.                   
009150     MOVE PAY-TAB-AMOUNT(PAY-TAB-IDX)    TO PAY-AMOUNT.                   
009160     MOVE PAY-TAB-TIMESTAMP(PAY-TAB-IDX) TO PAY-TIMESTAMP.                
009170     WRITE PAYMENT-NEW-REC FROM PAYMENT-MASTER-RECORD.                    
009180                                                                          
009190 803-WRITE-ITEM-MASTER.                                                   
009200     PERFORM 808-WRITE-ONE-ITEM-ROW                                       
009210         VARYING ITEM-TAB-IDX FROM 1 BY 1                                 
009220         UNTIL ITEM-TAB-IDX > ITEM-TABLE-COUNT.                           
009230 803-EXIT.                                                                
009240     EXIT.                                                                
009250                                                                          
009260 808-WRITE-ONE-ITEM-ROW.                                                  
009270     MOVE ITEM-TAB-ID(ITEM-TAB-IDX)    TO ITEM-ID.                        
009280     MOVE ITEM-TAB-NAME(ITEM-TAB-IDX)  TO ITEM-NAME.                      
009290     MOVE ITEM-TAB-DESC(ITEM-TAB-IDX)  TO ITEM-DESCRIPTION.               
009300     MOVE ITEM-TAB-PRICE(ITEM-TAB-IDX) TO ITEM-PRICE.                     
009310     MOVE ITEM-TAB-STOCK(ITEM-TAB-IDX) TO ITEM-STOCK.                     
009320     WRITE ITEM-MASTER-NEW-REC FROM ITEM-MASTER-RECORD.                   
009330                                                                          
009340 900-WRITE-STATS-REPORT.                                                  
009350     MOVE WS-RPT-HEADER1 TO ORDER-RPT-LINE.                               
009360     WRITE ORDER-RPT-LINE AFTER ADVANCING TOP-OF-FORM.                    
009370     MOVE WS-RPT-STATS-HDR  TO ORDER-RPT-LINE.                            
009380     WRITE ORDER-RPT-LINE AFTER ADVANCING 2 LINES.                        
009390     MOVE 'CREATE'            TO RPT-STATS-LABEL.                         
009400     MOVE WS-CREATE-REQUESTS  TO RPT-STATS-REQ.                           
009410     MOVE WS-CREATE-OK        TO RPT-STATS-OK.                            
009420     MOVE WS-CREATE-REJECTED  TO RPT-STATS-REJ.                           
009430     MOVE WS-RPT-STATS-DETAIL TO ORDER-RPT-LINE.                          
009440     WRITE ORDER-RPT-LINE AFTER ADVANCING 1 LINES.                        
009450     MOVE 'APPROVE'           TO RPT-STATS-LABEL.                         
009460     MOVE WS-APPROVE-REQUESTS TO RPT-STATS-REQ.                           
009470     MOVE WS-APPROVE-OK       TO RPT-STATS-OK.                            
009480     MOVE WS-APPROVE-REJECTED TO RPT-STATS-REJ.                           
009490     MOVE WS-RPT-STATS-DETAIL TO ORDER-RPT-LINE.                          
009500     WRITE ORDER-RPT-LINE AFTER ADVANCING 1 LINES.                        
009510     MOVE 'DECLINE'           TO RPT-STATS-LABEL.                         
009520     MOVE WS-DECLINE-REQUESTS TO RPT-STATS-REQ.                           
009530     MOVE WS-DECLINE-OK       TO RPT-STATS-OK.                            
009540     MOVE WS-DECLINE-REJECTED TO RPT-STATS-REJ.                           
009550     MOVE WS-RPT-STATS-DETAIL TO ORDER-RPT-LINE.                          
009560     WRITE ORDER-RPT-LINE AFTER ADVANCING 1 LINES.                        
009570     MOVE 'DELIVER'           TO RPT-STATS-LABEL.                         
009580     MOVE WS-DELIVER-REQUESTS TO RPT-STATS-REQ.                           
009590     MOVE WS-DELIVER-OK       TO RPT-STATS-OK.                            
009600     MOVE WS-DELIVER-REJECTED TO RPT-STATS-REJ.                           
009610     MOVE WS-RPT-STATS-DETAIL TO ORDER-RPT-LINE.                          
009620     WRITE ORDER-RPT-LINE AFTER ADVANCING 1 LINES.                        
009630 900-EXIT.                                                                
009640     EXIT.                                                                
009650                                                                          
009660 950-WRITE-DETAIL-LINE.                                                   
009670     MOVE WS-RPT-DETAIL TO ORDER-RPT-LINE.                                
009680     WRITE ORDER-RPT-LINE AFTER ADVANCING 1 LINES.                        
009690     MOVE SPACES TO WS-RPT-DETAIL.                                        
009700 950-EXIT.                                                                
009710     EXIT.                                                                
009720                                                                          
009730 790-CLOSE-FILES.                                                         
009740     CLOSE ORDER-MASTER-OLD                                               
009750           ORDER-MASTER-NEW                                               
009760           LINE-ITEM-OLD                                                  
009770           LINE-ITEM-NEW                                                  
009780           PAYMENT-OLD                                                    
009790           PAYMENT-NEW                                                    
009800           ITEM-MASTER-OLD                                                
009810           ITEM-MASTER-NEW                                                
009820           ORDER-TRANS                                                    
009830           ORDER-RPT.                                                     
009840 790-EXIT.                                                                
009850     EXIT.                                                                
