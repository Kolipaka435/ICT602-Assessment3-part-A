000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF FASHION E-RETAIL SYSTEMS      *        
000120* ALL RIGHTS RESERVED                                            *        
000130*****************************************************************         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    FERINVT1.                                                 
000160 AUTHOR.        DOUG STOUT.                                               
000170 INSTALLATION.  FERS ORDER PROCESSING SYSTEMS GROUP.                      
000180 DATE-WRITTEN.  03/22/89.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.      NON-CONFIDENTIAL.                                         
000210*****************************************************************         
000220*    FERINVT1 - PRODUCT / INVENTORY MASTER MAINTENANCE          *         
000230*                                                                *        
000240*    STAGES THE ENTIRE ITEM MASTER IN STORAGE, APPLIES ADD,      *        
000250*    UPDATE, DELETE, ADJUST-STOCK AND LOOKUP REQUESTS FROM THE   *        
000260*    ITEM-REQUEST TRANSACTION FILE AGAINST THE STAGED TABLE,     *        
000270*    THEN REWRITES THE WHOLE TABLE TO THE NEW ITEM MASTER AND    *        
000280*    PRINTS THE PRODUCT LISTING - ONE PASS FOR THE ADMIN DESK    *        
000290*    AND ONE TRUNCATED-DESCRIPTION PASS FOR THE CUSTOMER CATALOG.*        
000300*****************************************************************         
000310* CHANGE LOG                                                     *        
000320* DATE     BY   TICKET      DESCRIPTION                          *        
000330* -------- ---  ----------  -----------------------------------  *        
000340* 03/22/89 DS   OPS-0105    ORIGINAL VERSION.                    *OPS-0105
000350* 04/17/93 DS   OPS-0233    ITEM-STOCK MADE SIGNED - RETURNS     *OPS-0233
000360*                           PROCESSING CAN DRIVE IT NEGATIVE.    *        
000370* 11/20/98 JS   OPS-Y2K01   Y2K REVIEW - NO DATE FIELDS ON THIS  *OPS-Y2K0
000380*                           PROGRAM, NO CHANGE REQUIRED.         *        
000390* 03/03/99 JS   OPS-Y2K07   RAN FULL REGRESSION - PASSED CLEAN.  *OPS-Y2K0
000400* 02/11/04 MW   OPS-0455    ADDED CUSTOMER CATALOG PASS WITH     *OPS-0455
000410*                           DESCRIPTION TRUNCATION AT 47 CHARS   *        
000420*                           PLUS '...' PER MARKETING REQUEST.    *        
000430* 05/19/09 MW   OPS-0560    ADDED 240-LOOKUP-ITEM AFTER HELP     *OPS-0560
000440*                           DESK ASKED FOR A SINGLE-ITEM CHECK.  *        
000450* 08/03/11 MW   OPS-0611    WIDENED ITEM-MASTER-NEW-REC FROM 158 *OPS-0611
000460*                           TO 159 BYTES - IT WAS ONE BYTE SHORT *        
000470*                           OF THE FERITEM LAYOUT IT GETS READ   *        
000480*                           BACK AS ON THE NEXT RUN.             *        
000490*****************************************************************         
000500                                                                          
000510 ENVIRONMENT DIVISION.                                                    
000520 CONFIGURATION SECTION.                                                   
000530 SOURCE-COMPUTER.  IBM-370.                                               
000540 OBJECT-COMPUTER.  IBM-370.                                               
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM                                                   
000570     CLASS ITEM-LETTERS IS 'A' THRU 'Z'                                   
000580     UPSI-0 ON STATUS IS UPSI-TEST-MODE.                                  
000590                                                                          
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620     SELECT ITEM-MASTER-OLD ASSIGN TO ITEMOLD                             
000630         ORGANIZATION IS SEQUENTIAL                                       
000640         FILE STATUS IS WS-ITEM-OLD-STATUS.                               
000650                                                                          
000660     SELECT ITEM-MASTER-NEW ASSIGN TO ITEMNEW                             
000670         ORGANIZATION IS SEQUENTIAL                                       
000680         FILE STATUS IS WS-ITEM-NEW-STATUS.                               
000690                                                                          
000700     SELECT ITEM-TRANS ASSIGN TO ITEMTRAN                                 
000710         ORGANIZATION IS SEQUENTIAL                                       
000720         FILE STATUS IS WS-ITEM-TRAN-STATUS.                              
000730                                                                          
000740     SELECT ITEM-RPT ASSIGN TO ITEMRPT                                    
000750         FILE STATUS IS WS-ITEM-RPT-STATUS.                               
000760                                                                          
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790                                                                          
000800 FD  ITEM-MASTER-OLD                                                      
000810     RECORDING MODE IS F                                                  
000820     LABEL RECORDS ARE STANDARD                                           
000830     BLOCK CONTAINS 0 RECORDS.                                            
000840 COPY FERITEM.                                                            
000850                                                                          
000860 FD  ITEM-MASTER-NEW                                                      
000870     RECORDING MODE IS F                                                  
000880     LABEL RECORDS ARE STANDARD                                           
000890     BLOCK CONTAINS 0 RECORDS.                                            
000900 01  ITEM-MASTER-NEW-REC.                                                 
000910     05  FILLER                  PIC X(159).                              
000920                                                                          
000930*---------------------------------------------------------------*         
000940*    TRANSACTION LAYOUT - ONE REQUEST PER RECORD.  TRAN-CODE     *        
000950*    'ADD', 'UPDATE', 'DELETE', 'ADJUST' OR 'LOOKUP' DRIVES      *        
000960*    THE 200-SERIES PARAGRAPHS BELOW.                            *        
000970*---------------------------------------------------------------*         
000980 FD  ITEM-TRANS                                                           
000990     RECORDING MODE IS F                                                  
001000     LABEL RECORDS ARE STANDARD.                                          
001010 01  ITEM-TRAN-REC.                                                       
001020     05  TRAN-CODE               PIC X(09).                               
001030         88  TRAN-CODE-ADD       VALUE 'ADD'.                             
001040         88  TRAN-CODE-UPDATE    VALUE 'UPDATE'.                          
001050         88  TRAN-CODE-DELETE    VALUE 'DELETE'.                          
001060         88  TRAN-CODE-ADJUST    VALUE 'ADJUST'.                          
001070         88  TRAN-CODE-LOOKUP    VALUE 'LOOKUP'.                          
001080     05  TRAN-ITEM-ID            PIC 9(09).                               
001090     05  TRAN-ITEM-NAME          PIC X(30).                               
001100     05  TRAN-ITEM-DESC          PIC X(100).                              
001110     05  TRAN-ITEM-PRICE         PIC 9(08)V99.                            
001120     05  TRAN-ITEM-QTY           PIC S9(09).                              
001130     05  TRAN-ITEM-QTY-SIGN REDEFINES TRAN-ITEM-QTY.                      
001140         10  TRAN-ITEM-QTY-1ST   PIC X(01).                               
001150         10  FILLER              PIC X(08).                               
001160                                                                          
001170 FD  ITEM-RPT                                                             
001180     RECORDING MODE IS F                                                  
001190     LABEL RECORDS ARE OMITTED.                                           
001200 01  ITEM-RPT-LINE               PIC X(132).                              
001210                                                                          
001220 WORKING-STORAGE SECTION.                                                 
001230 01  WS-FILE-STATUSES.                                                    
001240     05  WS-ITEM-OLD-STATUS      PIC X(02) VALUE SPACES.                  
001250         88  ITEM-OLD-OK         VALUE '00'.                              
001260         88  ITEM-OLD-EOF        VALUE '10'.                              
001270     05  WS-ITEM-NEW-STATUS      PIC X(02) VALUE SPACES.                  
001280         88  ITEM-NEW-OK         VALUE '00'.                              
001290     05  WS-ITEM-TRAN-STATUS     PIC X(02) VALUE SPACES.                  
001300         88  ITEM-TRAN-OK        VALUE '00'.                              
001310         88  ITEM-TRAN-EOF       VALUE '10'.                              
001320     05  WS-ITEM-RPT-STATUS      PIC X(02) VALUE SPACES.                  
001330         88  ITEM-RPT-OK         VALUE '00'.                              
001340*---------------------------------------------------------------*         
001350*    COMBINED VIEW OF ALL FOUR FILE STATUS BYTES - DISPLAYED AS  *        
001360*    ONE FIELD ON THE ABEND MESSAGE IN 700-OPEN-FILES.           *        
001370*---------------------------------------------------------------*         
001380 01  WS-ALL-STATUSES REDEFINES WS-FILE-STATUSES PIC X(08).                
001390                                                                          
001400 01  WS-SWITCHES.                                                         
001410     05  WS-OLD-EOF-SW           PIC X(01) VALUE 'N'.                     
001420         88  OLD-MASTER-EOF      VALUE 'Y'.                               
001430     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.                     
001440         88  TRANS-EOF           VALUE 'Y'.                               
001450     05  WS-MATCH-FOUND-SW       PIC X(01) VALUE 'N'.                     
001460         88  MATCH-FOUND         VALUE 'Y'.                               
001470                                                                          
001480 01  WS-COUNTERS.                                                         
001490     05  WS-NEXT-ITEM-ID         PIC 9(09) COMP-3 VALUE ZERO.             
001500     05  ITEM-TABLE-COUNT        PIC 9(05) COMP   VALUE ZERO.             
001510     05  WS-SCAN-SUB             PIC 9(05) COMP   VALUE ZERO.             
001520     05  WS-MATCH-SUB            PIC 9(05) COMP   VALUE ZERO.             
001530     05  WS-SHIFT-SUB            PIC 9(05) COMP   VALUE ZERO.             
001540                                                                          
001550 01  WS-STATS.                                                            
001560     05  WS-ADD-REQUESTS         PIC 9(07) COMP-3 VALUE ZERO.             
001570     05  WS-UPDATE-REQUESTS      PIC 9(07) COMP-3 VALUE ZERO.             
001580     05  WS-UPDATE-NOTFOUND      PIC 9(07) COMP-3 VALUE ZERO.             
001590     05  WS-DELETE-REQUESTS      PIC 9(07) COMP-3 VALUE ZERO.             
001600     05  WS-DELETE-NOTFOUND      PIC 9(07) COMP-3 VALUE ZERO.             
001610     05  WS-ADJUST-REQUESTS      PIC 9(07) COMP-3 VALUE ZERO.             
001620     05  WS-LOOKUP-REQUESTS      PIC 9(07) COMP-3 VALUE ZERO.             
001630                                                                          
001640*---------------------------------------------------------------*         
001650*    ITEM TABLE - THE ENTIRE OLD MASTER IS STAGED IN STORAGE SO  *        
001660*    ADD/UPDATE/DELETE/ADJUST/LOOKUP RUN AGAINST ONE IN-MEMORY   *        
001670*    COPY, THEN THE WHOLE TABLE IS REWRITTEN TO THE NEW MASTER.  *        
001680*---------------------------------------------------------------*         
001690 01  ITEM-TABLE.                                                          
001700     05  ITEM-TAB-ENTRY OCCURS 800 TIMES                                  
001710             INDEXED BY ITEM-TAB-IDX.                                     
001720         10  ITEM-TAB-ID         PIC 9(09).                               
001730         10  ITEM-TAB-NAME       PIC X(30).                               
001740         10  ITEM-TAB-DESC       PIC X(100).                              
001750         10  ITEM-TAB-PRICE      PIC 9(08)V99.                            
001760         10  ITEM-TAB-STOCK      PIC S9(09).                              
001770                                                                          
001780 01  WS-RPT-HEADER1.                                                      
001790     05  FILLER                  PIC X(30) VALUE                          
001800         'FERS PRODUCT LISTING - ADMIN '.                                 
001810     05  FILLER                  PIC X(102) VALUE SPACES.                 
001820 01  WS-RPT-HEADER2.                                                      
001830     05  FILLER                  PIC X(40) VALUE                          
001840         'ID      NAME                           '.                       
001850     05  FILLER                  PIC X(30) VALUE                          
001860         'PRICE       STOCK    '.                                         
001870     05  FILLER                  PIC X(62) VALUE SPACES.                  
001880 01  WS-RPT-DETAIL-ADMIN.                                                 
001890     05  RPT-ID                  PIC ZZZZ9.                               
001900     05  FILLER                  PIC X(03) VALUE SPACES.                  
001910     05  RPT-NAME                PIC X(30).                               
001920     05  FILLER                  PIC X(03) VALUE SPACES.                  
001930     05  RPT-PRICE               PIC $ZZZ,ZZ9.99.                         
001940     05  FILLER                  PIC X(03) VALUE SPACES.                  
001950     05  RPT-STOCK               PIC ZZZ,ZZ9-.                            
001960     05  FILLER                  PIC X(69) VALUE SPACES.                  
001970 01  WS-RPT-HEADER-CUST.                                                  
001980     05  FILLER                  PIC X(30) VALUE                          
001990         'FERS PRODUCT CATALOG - CUST  '.                                 
002000     05  FILLER                  PIC X(102) VALUE SPACES.                 
002010 01  WS-RPT-DETAIL-CUST.                                                  
002020     05  RPT-ID                  PIC ZZZZ9.                               
002030     05  FILLER                  PIC X(03) VALUE SPACES.                  
002040     05  RPT-NAME                PIC X(30).                               
002050     05  FILLER                  PIC X(03) VALUE SPACES.                  
002060     05  RPT-DESC                PIC X(50).                               
002070     05  FILLER                  PIC X(03) VALUE SPACES.                  
002080     05  RPT-PRICE               PIC $ZZZ,ZZ9.99.                         
002090     05  FILLER                  PIC X(03) VALUE SPACES.                  
002100     05  RPT-STOCK               PIC ZZZ,ZZ9-.                            
002110     05  FILLER                  PIC X(16) VALUE SPACES.                  
002120 01  WS-RPT-EMPTY-LINE.                                                   
002130     05  FILLER                  PIC X(24) VALUE                          
002140         'NO PRODUCTS AVAILABLE.'.                                        
002150     05  FILLER                  PIC X(108) VALUE SPACES.                 
002160 01  WS-RPT-LOOKUP-LINE.                                                  
002170     05  RPT-LOOKUP-TEXT         PIC X(80) VALUE SPACES.                  
002180     05  FILLER                  PIC X(52) VALUE SPACES.                  
002190                                                                          
002200*---------------------------------------------------------------*         
002210*    WORK AREA FOR THE DESCRIPTION-TRUNCATION RULE - FIRST 47    *        
002220*    CHARACTERS PLUS AN ELLIPSIS WHEN THE FULL TEXT RUNS OVER    *        
002230*    THE 50-CHARACTER CUSTOMER CATALOG COLUMN.                   *        
002240*---------------------------------------------------------------*         
002250 01  WS-DESC-WORK.                                                        
002260     05  WS-DESC-TRIMMED-LEN     PIC 9(03) COMP   VALUE ZERO.             
002270     05  WS-DESC-DISPLAY         PIC X(50) VALUE SPACES.                  
002280                                                                          
002290 LINKAGE SECTION.                                                         
002300                                                                          
002310 PROCEDURE DIVISION.                                                      
002320                                                                          
002330 000-MAIN-CONTROL.                                                        
002340     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                           
002350     PERFORM 710-LOAD-OLD-MASTER THRU 710-EXIT.                           
002360     PERFORM 740-READ-TRANSACTION THRU 740-EXIT.                          
002370     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
002380         UNTIL TRANS-EOF.                                                 
002390     PERFORM 800-WRITE-NEW-MASTER THRU 800-EXIT.                          
002400     PERFORM 900-WRITE-ADMIN-REPORT THRU 900-EXIT.                        
002410     PERFORM 910-WRITE-CUSTOMER-REPORT THRU 910-EXIT.                     
002420     PERFORM 790-CLOSE-FILES      THRU 790-EXIT.                          
002430     GOBACK.                                                              
002440                                                                          
002450 100-PROCESS-TRANSACTIONS.                                                
002460     EVALUATE TRUE                                                        
002470         WHEN TRAN-CODE-ADD                                               
002480             PERFORM 200-ADD-ITEM     THRU 200-EXIT                       
002490         WHEN TRAN-CODE-UPDATE                                            
002500             PERFORM 210-UPDATE-ITEM  THRU 210-EXIT                       
002510         WHEN TRAN-CODE-DELETE                                            
002520             PERFORM 220-DELETE-ITEM  THRU 220-EXIT                       
002530         WHEN TRAN-CODE-ADJUST                                            
002540             PERFORM 230-ADJUST-STOCK THRU 230-EXIT                       
002550         WHEN TRAN-CODE-LOOKUP                                            
002560             PERFORM 240-LOOKUP-ITEM  THRU 240-EXIT                       
002570         WHEN OTHER                                                       
002580             CONTINUE                                                     
002590     END-EVALUATE.                                                        
002600     PERFORM 740-READ-TRANSACTION THRU 740-EXIT.                          
002610 100-EXIT.                                                                
002620     EXIT.                                                                
002630                                                                          
002640*---------------------------------------------------------------*         
002650*    ADD - APPEND A NEW ROW WITH THE NEXT SEQUENTIAL ITEM-ID.    *        
002660*    THE TABLE IS ALWAYS IN ITEM-ID ORDER SO A SIMPLE APPEND     *        
002670*    KEEPS IT THAT WAY.                                          *        
002680*---------------------------------------------------------------*         
002690 200-ADD-ITEM.                                                            
002700     ADD 1 TO WS-ADD-REQUESTS.                                            
002710     ADD 1 TO ITEM-TABLE-COUNT.                                           
002720     SET ITEM-TAB-IDX TO ITEM-TABLE-COUNT.                                
002730     ADD 1 TO WS-NEXT-ITEM-ID.                                            
002740     MOVE WS-NEXT-ITEM-ID  TO ITEM-TAB-ID(ITEM-TAB-IDX).                  
002750     MOVE TRAN-ITEM-NAME   TO ITEM-TAB-NAME(ITEM-TAB-IDX).                
002760     MOVE TRAN-ITEM-DESC   TO ITEM-TAB-DESC(ITEM-TAB-IDX).                
002770     MOVE TRAN-ITEM-PRICE  TO ITEM-TAB-PRICE(ITEM-TAB-IDX).               
002780     MOVE TRAN-ITEM-QTY    TO ITEM-TAB-STOCK(ITEM-TAB-IDX).               
002790 200-EXIT.                                                                
002800     EXIT.                                                                
002810                                                                          
002820*---------------------------------------------------------------*         
002830*    UPDATE - LOCATE BY ITEM-ID, REPLACE NAME/DESC/PRICE/STOCK.  *        
002840*---------------------------------------------------------------*         
002850 210-UPDATE-ITEM.                                                         
002860     ADD 1 TO WS-UPDATE-REQUESTS.                                         
002870     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
002880     PERFORM 810-SCAN-FOR-ITEM-ID                                         
002890         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
002900         UNTIL WS-SCAN-SUB > ITEM-TABLE-COUNT                             
002910            OR MATCH-FOUND.                                               
002920     IF MATCH-FOUND                                                       
002930         MOVE TRAN-ITEM-NAME  TO ITEM-TAB-NAME(WS-MATCH-SUB)              
002940         MOVE TRAN-ITEM-DESC  TO ITEM-TAB-DESC(WS-MATCH-SUB)              
002950         MOVE TRAN-ITEM-PRICE TO ITEM-TAB-PRICE(WS-MATCH-SUB)             
002960         MOVE TRAN-ITEM-QTY   TO ITEM-TAB-STOCK(WS-MATCH-SUB)             
002970     ELSE                                                                 
002980         ADD 1 TO WS-UPDATE-NOTFOUND                                      
002990     END-IF.                                                              
003000 210-EXIT.                                                                
003010     EXIT.                                                                
003020                                                                          
003030*---------------------------------------------------------------*         
003040*    DELETE - LOCATE BY ITEM-ID, THEN SHIFT EVERY ROW BELOW IT   *        
003050*    UP ONE SLOT SO THE TABLE STAYS CONTIGUOUS AND IN ID ORDER.  *        
003060*---------------------------------------------------------------*         
003070 220-DELETE-ITEM.                                                         
003080     ADD 1 TO WS-DELETE-REQUESTS.                                         
003090     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
003100     PERFORM 810-SCAN-FOR-ITEM-ID                                         
003110         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
003120         UNTIL WS-SCAN-SUB > ITEM-TABLE-COUNT                             
003130            OR MATCH-FOUND.                                               
003140     IF MATCH-FOUND                                                       
003150         PERFORM 825-SHIFT-TABLE-UP                                       
003160             VARYING WS-SHIFT-SUB FROM WS-MATCH-SUB BY 1                  
003170             UNTIL WS-SHIFT-SUB > ITEM-TABLE-COUNT - 1                    
003180         SUBTRACT 1 FROM ITEM-TABLE-COUNT                                 
003190     ELSE                                                                 
003200         ADD 1 TO WS-DELETE-NOTFOUND                                      
003210     END-IF.                                                              
003220 220-EXIT.                                                                
003230     EXIT.                                                                
003240                                                                          
003250*---------------------------------------------------------------*         
003260*    ADJUST STOCK - BLIND SUBTRACTION.  AVAILABILITY IS ALREADY  *        
003270*    VALIDATED UPSTREAM BY FERCALC1/FERORD1 BEFORE THIS RUNS.    *        
003280*---------------------------------------------------------------*         
003290 230-ADJUST-STOCK.                                                        
003300     ADD 1 TO WS-ADJUST-REQUESTS.                                         
003310     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
003320     PERFORM 810-SCAN-FOR-ITEM-ID                                         
003330         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
003340         UNTIL WS-SCAN-SUB > ITEM-TABLE-COUNT                             
003350            OR MATCH-FOUND.                                               
003360     IF MATCH-FOUND                                                       
003370         SUBTRACT TRAN-ITEM-QTY FROM ITEM-TAB-STOCK(WS-MATCH-SUB)         
003380     END-IF.                                                              
003390 230-EXIT.                                                                
003400     EXIT.                                                                
003410                                                                          
003420 240-LOOKUP-ITEM.                                                         
003430     ADD 1 TO WS-LOOKUP-REQUESTS.                                         
003440     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
003450     PERFORM 810-SCAN-FOR-ITEM-ID                                         
003460         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
003470         UNTIL WS-SCAN-SUB > ITEM-TABLE-COUNT                             
003480            OR MATCH-FOUND.                                               
003490     IF MATCH-FOUND                                                       
003500         STRING 'LOOKUP FOUND - ITEM ' DELIMITED BY SIZE                  
003510                TRAN-ITEM-ID          DELIMITED BY SIZE                   
003520                ' - ' ITEM-TAB-NAME(WS-MATCH-SUB)                         
003530                                       DELIMITED BY SIZE                  
003540                INTO RPT-LOOKUP-TEXT                                      
003550         END-STRING                                                       
003560     ELSE                                                                 
003570         STRING 'LOOKUP NOT FOUND - ITEM ' DELIMITED BY SIZE              
003580                TRAN-ITEM-ID              DELIMITED BY SIZE               
003590                INTO RPT-LOOKUP-TEXT                                      
003600         END-STRING                                                       
003610     END-IF.                                                              
003620     MOVE WS-RPT-LOOKUP-LINE TO ITEM-RPT-LINE.                            
003630     WRITE ITEM-RPT-LINE AFTER ADVANCING 1 LINES.                         
003640     MOVE SPACES TO WS-RPT-LOOKUP-LINE.                                   
003650 240-EXIT.                                                                
003660     EXIT.                                                                
003670                                                                          
003680 810-SCAN-FOR-ITEM-ID.                                                    
003690     IF ITEM-TAB-ID(WS-SCAN-SUB) = TRAN-ITEM-ID                           
003700         MOVE 'Y' TO WS-MATCH-FOUND-SW                                    
003710         MOVE WS-SCAN-SUB TO WS-MATCH-SUB                                 
003720     END-IF.                                                              
003730                                                                          
003740 825-SHIFT-TABLE-UP.                                                      
003750     MOVE ITEM-TAB-ENTRY(WS-SHIFT-SUB + 1)                                
003760                             TO ITEM-TAB-ENTRY(WS-SHIFT-SUB).             
003770                                                                          
003780 700-OPEN-FILES.                                                          
003790     OPEN INPUT  ITEM-MASTER-OLD                                          
003800                 ITEM-TRANS                                               
003810          OUTPUT ITEM-MASTER-NEW                                          
003820                 ITEM-RPT.                                                
003830     IF NOT ITEM-OLD-OK                                                   
003840         DISPLAY 'FERINVT1 - ITEM-MASTER-OLD OPEN FAILED, RC='            
003850                 WS-ITEM-OLD-STATUS                                       
003860     END-IF.                                                              
003870 700-EXIT.                                                                
003880     EXIT.                                                                
003890                                                                          
003900 710-LOAD-OLD-MASTER.                                                     
003910     PERFORM 715-READ-OLD-MASTER THRU 715-EXIT.                           
003920     PERFORM 716-STAGE-ONE-RECORD THRU 716-EXIT                           
003930         UNTIL OLD-MASTER-EOF.                                            
003940 710-EXIT.                                                                
003950     EXIT.                                                                
003960                                                                          
003970 715-READ-OLD-MASTER.                                                     
003980     READ ITEM-MASTER-OLD                                                 
003990         AT END MOVE 'Y' TO WS-OLD-EOF-SW                                 
004000     END-READ.                                                            
004010 715-EXIT.                                                                
004020     EXIT.                                                                
004030                                                                          
004040 716-STAGE-ONE-RECORD.                                                    
004050     ADD 1 TO ITEM-TABLE-COUNT.                                           
004060     SET ITEM-TAB-IDX TO ITEM-TABLE-COUNT.                                
004070     MOVE ITEM-ID          TO ITEM-TAB-ID(ITEM-TAB-IDX).                  
004080     MOVE ITEM-NAME        TO ITEM-TAB-NAME(ITEM-TAB-IDX).                
004090     MOVE ITEM-DESCRIPTION TO ITEM-TAB-DESC(ITEM-TAB-IDX).                
004100     MOVE ITEM-PRICE       TO ITEM-TAB-PRICE(ITEM-TAB-IDX).               
004110     MOVE ITEM-STOCK       TO ITEM-TAB-STOCK(ITEM-TAB-IDX).               
004120     IF ITEM-ID > WS-NEXT-ITEM-ID                                         
004130         MOVE ITEM-ID TO WS-NEXT-ITEM-ID                                  
004140     END-IF.                                                              
004150     PERFORM 715-READ-OLD-MASTER THRU 715-EXIT.                           
004160 716-EXIT.                                                                
004170     EXIT.                                                                
004180                                                                          
004190 740-READ-TRANSACTION.                                                    
004200     READ ITEM-TRANS                                                      
004210         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                                
004220     END-READ.                                                            
004230 740-EXIT.                                                                
004240     EXIT.                                                                
004250                                                                          
004260 800-WRITE-NEW-MASTER.                                                    
004270     PERFORM 830-WRITE-ONE-MASTER-ROW THRU 830-EXIT                       
004280         VARYING ITEM-TAB-IDX FROM 1 BY 1                                 
004290         UNTIL ITEM-TAB-IDX > ITEM-TABLE-COUNT.                           
004300 800-EXIT.                                                                
004310     EXIT.                                                                
004320                                                                          
004330 830-WRITE-ONE-MASTER-ROW.                                                
004340     MOVE ITEM-TAB-ID(ITEM-TAB-IDX)   TO ITEM-ID.                         
004350     MOVE ITEM-TAB-NAME(ITEM-TAB-IDX) TO ITEM-NAME.                       
004360     MOVE ITEM-TAB-DESC(ITEM-TAB-IDX) TO ITEM-DESCRIPTION.                
004370     MOVE ITEM-TAB-PRICE(ITEM-TAB-IDX) TO ITEM-PRICE.                     
004380     MOVE ITEM-TAB-STOCK(ITEM-TAB-IDX) TO ITEM-STOCK.                     
004390     WRITE ITEM-MASTER-NEW-REC FROM ITEM-MASTER-RECORD.                   
004400 830-EXIT.                                                                
004410     EXIT.                                                                
004420                                                                          
004430*---------------------------------------------------------------*         
004440*    ADMIN REPORT - EVERY COLUMN, NO TRUNCATION, ITEM-ID ORDER.  *        
004450*---------------------------------------------------------------*         
004460 900-WRITE-ADMIN-REPORT.                                                  
004470     MOVE WS-RPT-HEADER1 TO ITEM-RPT-LINE.                                
004480     WRITE ITEM-RPT-LINE AFTER ADVANCING TOP-OF-FORM.                     
004490     MOVE WS-RPT-HEADER2 TO ITEM-RPT-LINE.                                
004500     WRITE ITEM-RPT-LINE AFTER ADVANCING 1 LINES.                         
004510     IF ITEM-TABLE-COUNT = ZERO                                           
004520         MOVE WS-RPT-EMPTY-LINE TO ITEM-RPT-LINE                          
004530         WRITE ITEM-RPT-LINE AFTER ADVANCING 1 LINES                      
004540     ELSE                                                                 
004550         PERFORM 905-WRITE-ADMIN-DETAIL                                   
004560             VARYING ITEM-TAB-IDX FROM 1 BY 1                             
004570             UNTIL ITEM-TAB-IDX > ITEM-TABLE-COUNT                        
004580     END-IF.                                                              
004590 900-EXIT.                                                                
004600     EXIT.                                                                
004610                                                                          
004620 905-WRITE-ADMIN-DETAIL.                                                  
004630     MOVE ITEM-TAB-ID(ITEM-TAB-IDX)    TO RPT-ID                          
004640                                        OF WS-RPT-DETAIL-ADMIN.           
004650     MOVE ITEM-TAB-NAME(ITEM-TAB-IDX)  TO RPT-NAME                        
004660                                        OF WS-RPT-DETAIL-ADMIN.           
004670     MOVE ITEM-TAB-PRICE(ITEM-TAB-IDX) TO RPT-PRICE                       
004680                                        OF WS-RPT-DETAIL-ADMIN.           
004690     MOVE ITEM-TAB-STOCK(ITEM-TAB-IDX) TO RPT-STOCK                       
004700                                        OF WS-RPT-DETAIL-ADMIN.           
004710     MOVE WS-RPT-DETAIL-ADMIN TO ITEM-RPT-LINE.                           
004720     WRITE ITEM-RPT-LINE AFTER ADVANCING 1 LINES.                         
004730                                                                          
004740*---------------------------------------------------------------*         
004750*    CUSTOMER CATALOG - DESCRIPTION SHOWN, TRUNCATED TO 47       *        
004760*    CHARACTERS PLUS '...' WHEN THE FULL TEXT RUNS OVER 50.      *        
004770*---------------------------------------------------------------*         
004780 910-WRITE-CUSTOMER-REPORT.                                               
004790     MOVE WS-RPT-HEADER-CUST TO ITEM-RPT-LINE.                            
004800     WRITE ITEM-RPT-LINE AFTER ADVANCING TOP-OF-FORM.                     
004810     IF ITEM-TABLE-COUNT = ZERO                                           
004820         MOVE WS-RPT-EMPTY-LINE TO ITEM-RPT-LINE                          
004830         WRITE ITEM-RPT-LINE AFTER ADVANCING 1 LINES                      
004840     ELSE                                                                 
004850         PERFORM 915-WRITE-CUSTOMER-DETAIL                                
004860             VARYING ITEM-TAB-IDX FROM 1 BY 1                             
004870             UNTIL ITEM-TAB-IDX > ITEM-TABLE-COUNT                        
004880     END-IF.                                                              
004890 910-EXIT.                                                                
004900     EXIT.                                                                
004910                                                                          
004920 915-WRITE-CUSTOMER-DETAIL.                                               
004930     PERFORM 920-TRUNCATE-DESCRIPTION THRU 920-EXIT.                      
004940     MOVE ITEM-TAB-ID(ITEM-TAB-IDX)    TO RPT-ID                          
004950                                        OF WS-RPT-DETAIL-CUST.            
004960     MOVE ITEM-TAB-NAME(ITEM-TAB-IDX)  TO RPT-NAME                        
004970                                        OF WS-RPT-DETAIL-CUST.            
004980     MOVE WS-DESC-DISPLAY               TO RPT-DESC                       
004990                                        OF WS-RPT-DETAIL-CUST.            
005000     MOVE ITEM-TAB-PRICE(ITEM-TAB-IDX) TO RPT-PRICE                       
005010                                        OF WS-RPT-DETAIL-CUST.            
005020     MOVE ITEM-TAB-STOCK(ITEM-TAB-IDX) TO RPT-STOCK                       
005030                                        OF WS-RPT-DETAIL-CUST.            
005040     MOVE WS-RPT-DETAIL-CUST TO ITEM-RPT-LINE.                            
005050     WRITE ITEM-RPT-LINE AFTER ADVANCING 1 LINES.                         
005060                                                                          
005070 920-TRUNCATE-DESCRIPTION.                                                
005080     MOVE SPACES TO WS-DESC-DISPLAY.                                      
005090     IF ITEM-TAB-DESC(ITEM-TAB-IDX)(51:50) = SPACES                       
005100         MOVE ITEM-TAB-DESC(ITEM-TAB-IDX)(1:50)                           
005110                                 TO WS-DESC-DISPLAY                       
005120     ELSE                                                                 
005130         MOVE ITEM-TAB-DESC(ITEM-TAB-IDX)(1:47)                           
005140                                 TO WS-DESC-DISPLAY                       
005150         MOVE '...' TO WS-DESC-DISPLAY(48:3)                              
005160     END-IF.                                                              
005170 920-EXIT.                                                                
005180     EXIT.                                                                
005190                                                                          
005200 790-CLOSE-FILES.                                                         
005210     CLOSE ITEM-MASTER-OLD                                                
005220           ITEM-MASTER-NEW                                                
005230           ITEM-TRANS                                                     
005240           ITEM-RPT.                                                      
005250 790-EXIT.                                                                
005260     EXIT.                                                                
