000100*****************************************************************         
000110*  COPYBOOK:  FERITEM                                          *          
000120*  DESC:      PRODUCT / INVENTORY MASTER RECORD LAYOUT FOR      *         
000130*             THE FERS ITEM MASTER (FERINVT1, FERORD1, FERRPT1).*         
000140*****************************************************************         
000150*  CHANGE LOG                                                   *         
000160*  DATE     BY   TICKET     DESCRIPTION                         *         
000170*  -------- ---  ---------  ------------------------------------*         
000180*  03/22/89 JS   OPS-0105   ORIGINAL LAYOUT.                     *        
000190*  04/17/93 DS   OPS-0233   ITEM-STOCK MADE SIGNED - RETURNS     *        
000200*                           PROCESSING CAN DRIVE IT NEGATIVE     *        
000210*                           BRIEFLY BEFORE NIGHTLY RECONCILE.    *        
000220*  11/20/98 JS   OPS-Y2K01  Y2K REVIEW - NO DATE FIELDS HERE.    *        
000230*  02/11/04 MW   OPS-0455   ADDED ITEM-STOCK-SIGN REDEFINITION   *        
000240*                           FOR THE OUT-OF-STOCK QUICK TEST.     *        
000250*****************************************************************         
000260 01  ITEM-MASTER-RECORD.                                                  
000270     05  ITEM-KEY.                                                        
000280         10  ITEM-ID                 PIC 9(09).                           
000290     05  ITEM-NAME                   PIC X(30).                           
000300     05  ITEM-DESCRIPTION            PIC X(100).                          
000310*---------------------------------------------------------------*         
000320*    UNIT PRICE - 2 DECIMALS, ZONED DECIMAL PER SHOP STANDARD   *         
000330*    (THIS SHOP DOES NOT PACK MONEY FIELDS).                    *         
000340*---------------------------------------------------------------*         
000350     05  ITEM-PRICE                  PIC 9(08)V99.                        
000360*---------------------------------------------------------------*         
000370*    UNITS ON HAND.  DEDUCTED BLIND BY FERORD1 ON ORDER          *        
000380*    APPROVAL - AVAILABILITY IS THE CALLER'S JOB.                *        
000390*---------------------------------------------------------------*         
000400     05  ITEM-STOCK                  PIC S9(09).                          
000410     05  ITEM-STOCK-SIGN REDEFINES ITEM-STOCK.                            
000420         10  ITEM-STOCK-SIGN-BYTE    PIC X(01).                           
000430         10  FILLER                  PIC X(08).                           
000440     05  FILLER                      PIC X(01).                           
