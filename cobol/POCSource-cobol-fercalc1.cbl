000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF FASHION E-RETAIL SYSTEMS      *        
000120* ALL RIGHTS RESERVED                                            *        
000130*****************************************************************         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    FERCALC1.                                                 
000160 AUTHOR.        JON SAYLES.                                               
000170 INSTALLATION.  FERS ORDER PROCESSING SYSTEMS GROUP.                      
000180 DATE-WRITTEN.  06/02/89.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.      NON-CONFIDENTIAL.                                         
000210*****************************************************************         
000220*    FERCALC1 - SHOPPING CART PRICING ENGINE                    *         
000230*                                                                *        
000240*    STAGES THE ITEM MASTER READ-ONLY, THEN APPLIES ADD-TO-CART  *        
000250*    REQUESTS FROM THE CART-REQUEST TRANSACTION FILE AGAINST ONE *        
000260*    IN-MEMORY CART FOR THE RUN, MERGING QUANTITIES WHEN A       *        
000270*    PRODUCT IS ADDED TWICE AND VALIDATING STOCK BEFORE EACH     *        
000280*    ADD.  ENDS WITH THE CART LISTING AND GRAND-TOTAL REPORT.    *        
000290*    DOES NOT TOUCH THE ITEM MASTER - STOCK IS ONLY EVER         *        
000300*    DEDUCTED BY FERORD1 AT ORDER APPROVAL TIME.                 *        
000310*****************************************************************         
000320* CHANGE LOG                                                     *        
000330* DATE     BY   TICKET      DESCRIPTION                          *        
000340* -------- ---  ----------  -----------------------------------  *        
000350* 06/02/89 JS   OPS-0113    ORIGINAL VERSION, 25-ENTRY CART.     *OPS-0113
000360* 08/28/96 DS   OPS-0301    RAISED CART LIMIT TO 50 TO MATCH     *OPS-0301
000370*                           THE FERCART COPYBOOK CHANGE.         *        
000380* 11/20/98 JS   OPS-Y2K01   Y2K REVIEW - NO DATE FIELDS ON THIS  *OPS-Y2K0
000390*                           PROGRAM, NO CHANGE REQUIRED.         *        
000400* 03/03/99 JS   OPS-Y2K07   RAN FULL REGRESSION - PASSED CLEAN.  *OPS-Y2K0
000410* 07/14/01 DS   OPS-0365    MERGE-ON-DUPLICATE-ITEM LOGIC ADDED  *OPS-0365
000420*                           AFTER HELP DESK REPORTED DUPLICATE   *        
000430*                           CART LINES FOR THE SAME PRODUCT.     *        
000440*****************************************************************         
000450                                                                          
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SOURCE-COMPUTER.  IBM-370.                                               
000490 OBJECT-COMPUTER.  IBM-370.                                               
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM                                                   
000520     CLASS CART-LETTERS IS 'A' THRU 'Z'                                   
000530     UPSI-0 ON STATUS IS UPSI-TEST-MODE.                                  
000540                                                                          
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570     SELECT ITEM-MASTER-OLD ASSIGN TO ITEMOLD                             
000580         ORGANIZATION IS SEQUENTIAL                                       
000590         FILE STATUS IS WS-ITEM-OLD-STATUS.                               
000600                                                                          
000610     SELECT CART-TRANS ASSIGN TO CARTTRAN                                 
000620         ORGANIZATION IS SEQUENTIAL                                       
000630         FILE STATUS IS WS-CART-TRAN-STATUS.                              
000640                                                                          
000650     SELECT CART-RPT ASSIGN TO CARTRPT                                    
000660         FILE STATUS IS WS-CART-RPT-STATUS.                               
000670                                                                          
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700                                                                          
000710 FD  ITEM-MASTER-OLD                                                      
000720     RECORDING MODE IS F                                                  
000730     LABEL RECORDS ARE STANDARD                                           
000740     BLOCK CONTAINS 0 RECORDS.                                            
000750 COPY FERITEM.                                                            
000760                                                                          
000770*---------------------------------------------------------------*         
000780*    TRANSACTION LAYOUT - ONE ADD-TO-CART REQUEST PER RECORD.    *        
000790*---------------------------------------------------------------*         
000800 FD  CART-TRANS                                                           
000810     RECORDING MODE IS F                                                  
000820     LABEL RECORDS ARE STANDARD.                                          
000830 01  CART-TRAN-REC.                                                       
000840     05  TRAN-CODE               PIC X(09).                               
000850         88  TRAN-CODE-ADD-ITEM  VALUE 'ADD-ITEM'.                        
000860     05  TRAN-CODE-1ST-BYTE REDEFINES TRAN-CODE PIC X(01).                
000870     05  TRAN-ITEM-ID            PIC 9(09).                               
000880     05  TRAN-ITEM-QTY           PIC 9(09).                               
000890     05  TRAN-ITEM-QTY-SIGN REDEFINES TRAN-ITEM-QTY.                      
000900         10  TRAN-ITEM-QTY-1ST   PIC X(01).                               
000910         10  FILLER              PIC X(08).                               
000920                                                                          
000930 FD  CART-RPT                                                             
000940     RECORDING MODE IS F                                                  
000950     LABEL RECORDS ARE OMITTED.                                           
000960 01  CART-RPT-LINE               PIC X(132).                              
000970                                                                          
000980 WORKING-STORAGE SECTION.                                                 
000990 01  WS-FILE-STATUSES.                                                    
001000     05  WS-ITEM-OLD-STATUS      PIC X(02) VALUE SPACES.                  
001010         88  ITEM-OLD-OK         VALUE '00'.                              
001020         88  ITEM-OLD-EOF        VALUE '10'.                              
001030     05  WS-CART-TRAN-STATUS     PIC X(02) VALUE SPACES.                  
001040         88  CART-TRAN-OK        VALUE '00'.                              
001050         88  CART-TRAN-EOF       VALUE '10'.                              
001060     05  WS-CART-RPT-STATUS      PIC X(02) VALUE SPACES.                  
001070         88  CART-RPT-OK         VALUE '00'.                              
001080*---------------------------------------------------------------*         
001090*    COMBINED VIEW OF ALL THREE FILE STATUS BYTES - DISPLAYED    *        
001100*    AS ONE FIELD ON THE ABEND MESSAGE IN 700-OPEN-FILES.        *        
001110*---------------------------------------------------------------*         
001120 01  WS-ALL-STATUSES REDEFINES WS-FILE-STATUSES PIC X(06).                
001130                                                                          
001140 01  WS-SWITCHES.                                                         
001150     05  WS-ITEM-EOF-SW          PIC X(01) VALUE 'N'.                     
001160         88  ITEM-MASTER-EOF     VALUE 'Y'.                               
001170     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.                     
001180         88  TRANS-EOF           VALUE 'Y'.                               
001190     05  WS-ITEM-FOUND-SW        PIC X(01) VALUE 'N'.                     
001200         88  ITEM-FOUND          VALUE 'Y'.                               
001210     05  WS-CART-FOUND-SW        PIC X(01) VALUE 'N'.                     
001220         88  CART-MATCH-FOUND    VALUE 'Y'.                               
001230                                                                          
001240 01  WS-COUNTERS.                                                         
001250     05  ITEM-TABLE-COUNT        PIC 9(05) COMP   VALUE ZERO.             
001260     05  WS-SCAN-SUB             PIC 9(05) COMP   VALUE ZERO.             
001270     05  WS-ITEM-MATCH-SUB       PIC 9(05) COMP   VALUE ZERO.             
001280     05  WS-CART-MATCH-SUB       PIC 9(05) COMP   VALUE ZERO.             
001290                                                                          
001300 01  WS-STATS.                                                            
001310     05  WS-ADD-REQUESTS         PIC 9(07) COMP-3 VALUE ZERO.             
001320     05  WS-ADD-MERGED           PIC 9(07) COMP-3 VALUE ZERO.             
001330     05  WS-ADD-REJECTED         PIC 9(07) COMP-3 VALUE ZERO.             
001340                                                                          
001350 01  WS-NEW-CART-QTY             PIC 9(09) COMP-3 VALUE ZERO.             
001360                                                                          
001370*---------------------------------------------------------------*         
001380*    ITEM TABLE - READ-ONLY MIRROR OF THE ITEM MASTER, STAGED    *        
001390*    SO EVERY ADD-TO-CART REQUEST CAN BE PRICED AND STOCK-       *        
001400*    CHECKED WITHOUT REREADING THE MASTER FILE.                  *        
001410*---------------------------------------------------------------*         
001420 01  ITEM-TABLE.                                                          
001430     05  ITEM-TAB-ENTRY OCCURS 800 TIMES                                  
001440             INDEXED BY ITEM-TAB-IDX.                                     
001450         10  ITEM-TAB-ID         PIC 9(09).                               
001460         10  ITEM-TAB-NAME       PIC X(30).                               
001470         10  ITEM-TAB-PRICE      PIC 9(08)V99.                            
001480         10  ITEM-TAB-STOCK      PIC S9(09).                              
001490                                                                          
001500 COPY FERCART.                                                            
001510                                                                          
001520 01  WS-RPT-HEADER1.                                                      
001530     05  FILLER                  PIC X(30) VALUE                          
001540         'FERS SHOPPING CART LISTING   '.                                 
001550     05  FILLER                  PIC X(102) VALUE SPACES.                 
001560 01  WS-RPT-HEADER2.                                                      
001570     05  FILLER                  PIC X(50) VALUE                          
001580         'ID      NAME                           PRICE     '.             
001590     05  FILLER                  PIC X(30) VALUE                          
001600         'QTY       SUBTOTAL   '.                                         
001610     05  FILLER                  PIC X(52) VALUE SPACES.                  
001620 01  WS-RPT-DETAIL.                                                       
001630     05  RPT-ID                  PIC ZZZZ9.                               
001640     05  FILLER                  PIC X(03) VALUE SPACES.                  
001650     05  RPT-NAME                PIC X(30).                               
001660     05  FILLER                  PIC X(03) VALUE SPACES.                  
001670     05  RPT-PRICE               PIC $ZZZ,ZZ9.99.                         
001680     05  FILLER                  PIC X(03) VALUE SPACES.                  
001690     05  RPT-QTY                 PIC ZZZ,ZZ9.                             
001700     05  FILLER                  PIC X(03) VALUE SPACES.                  
001710     05  RPT-SUBTOTAL            PIC $Z,ZZZ,ZZ9.99.                       
001720     05  FILLER                  PIC X(54) VALUE SPACES.                  
001730 01  WS-RPT-TOTAL-LINE.                                                   
001740     05  FILLER                  PIC X(07) VALUE 'TOTAL: '.               
001750     05  RPT-GRAND-TOTAL         PIC $Z,ZZZ,ZZ9.99.                       
001760     05  FILLER                  PIC X(112) VALUE SPACES.                 
001770 01  WS-RPT-EMPTY-LINE.                                                   
001780     05  FILLER                  PIC X(21) VALUE                          
001790         'YOUR CART IS EMPTY.'.                                           
001800     05  FILLER                  PIC X(111) VALUE SPACES.                 
001810 01  WS-RPT-REJECT-LINE.                                                  
001820     05  RPT-REJECT-TEXT         PIC X(80) VALUE SPACES.                  
001830     05  FILLER                  PIC X(52) VALUE SPACES.                  
001840                                                                          
001850 LINKAGE SECTION.                                                         
001860                                                                          
001870 PROCEDURE DIVISION.                                                      
001880                                                                          
001890 000-MAIN-CONTROL.                                                        
001900     PERFORM 700-OPEN-FILES       THRU 700-EXIT.                          
001910     PERFORM 710-LOAD-ITEM-MASTER THRU 710-EXIT.                          
001920     PERFORM 740-READ-TRANSACTION THRU 740-EXIT.                          
001930     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
001940         UNTIL TRANS-EOF.                                                 
001950     PERFORM 900-WRITE-CART-REPORT THRU 900-EXIT.                         
001960     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.                         
001970     GOBACK.                                                              
001980                                                                          
001990 100-PROCESS-TRANSACTIONS.                                                
002000     EVALUATE TRUE                                                        
002010         WHEN TRAN-CODE-ADD-ITEM                                          
002020             PERFORM 200-ADD-TO-CART THRU 200-EXIT                        
002030         WHEN OTHER                                                       
002040             CONTINUE                                                     
002050     END-EVALUATE.                                                        
002060     PERFORM 740-READ-TRANSACTION THRU 740-EXIT.                          
002070 100-EXIT.                                                                
002080     EXIT.                                                                
002090                                                                          
002100*---------------------------------------------------------------*         
002110*    ADD-TO-CART - MERGE ON DUPLICATE ITEM, VALIDATE STOCK       *        
002120*    AGAINST THE COMBINED (EXISTING + NEW) QUANTITY BEFORE       *        
002130*    THE ENTRY IS WRITTEN OR UPDATED.                            *        
002140*---------------------------------------------------------------*         
002150 200-ADD-TO-CART.                                                         
002160     ADD 1 TO WS-ADD-REQUESTS.                                            
002170     MOVE 'N' TO WS-ITEM-FOUND-SW.                                        
002180     PERFORM 810-SCAN-ITEM-MASTER                                         
002190         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
002200         UNTIL WS-SCAN-SUB > ITEM-TABLE-COUNT                             
002210            OR ITEM-FOUND.                                                
002220     IF NOT ITEM-FOUND                                                    
002230         ADD 1 TO WS-ADD-REJECTED                                         
002240         STRING 'REJECTED - NO SUCH PRODUCT: '                            
002250                 DELIMITED BY SIZE                                        
002260                TRAN-ITEM-ID   DELIMITED BY SIZE                          
002270                INTO RPT-REJECT-TEXT                                      
002280         END-STRING                                                       
002290         PERFORM 950-WRITE-REJECT-LINE THRU 950-EXIT                      
002300     ELSE                                                                 
002310         MOVE 'N' TO WS-CART-FOUND-SW                                     
002320         PERFORM 820-SCAN-CART-FOR-ITEM                                   
002330             VARYING WS-SCAN-SUB FROM 1 BY 1                              
002340             UNTIL WS-SCAN-SUB > CART-ENTRY-COUNT                         
002350                OR CART-MATCH-FOUND                                       
002360         IF CART-MATCH-FOUND                                              
002370             COMPUTE WS-NEW-CART-QTY =                                    
002380                 ENTRY-QUANTITY(WS-CART-MATCH-SUB) + TRAN-ITEM-QTY        
002390         ELSE                                                             
002400             MOVE TRAN-ITEM-QTY TO WS-NEW-CART-QTY                        
002410         END-IF                                                           
002420         IF ITEM-TAB-STOCK(WS-ITEM-MATCH-SUB) < WS-NEW-CART-QTY           
002430             ADD 1 TO WS-ADD-REJECTED                                     
002440             STRING 'REJECTED - INSUFFICIENT STOCK: '                     
002450                     DELIMITED BY SIZE                                    
002460                    TRAN-ITEM-ID DELIMITED BY SIZE                        
002470                    INTO RPT-REJECT-TEXT                                  
002480             END-STRING                                                   
002490             PERFORM 950-WRITE-REJECT-LINE THRU 950-EXIT                  
002500         ELSE                                                             
002510             IF CART-MATCH-FOUND                                          
002520                 ADD 1 TO WS-ADD-MERGED                                   
002530                 PERFORM 830-UPDATE-CART-ENTRY THRU 830-EXIT              
002540             ELSE                                                         
002550                 PERFORM 840-APPEND-CART-ENTRY THRU 840-EXIT              
002560             END-IF                                                       
002570         END-IF                                                           
002580     END-IF.                                                              
002590 200-EXIT.                                                                
002600     EXIT.                                                                
002610                                                                          
002620 810-SCAN-ITEM-MASTER.                                                    
002630     IF ITEM-TAB-ID(WS-SCAN-SUB) = TRAN-ITEM-ID                           
002640         MOVE 'Y' TO WS-ITEM-FOUND-SW                                     
002650         MOVE WS-SCAN-SUB TO WS-ITEM-MATCH-SUB                            
002660     END-IF.                                                              
002670                                                                          
002680 820-SCAN-CART-FOR-ITEM.                                                  
002690     IF ENTRY-ITEM-ID(WS-SCAN-SUB) = TRAN-ITEM-ID                         
002700         MOVE 'Y' TO WS-CART-FOUND-SW                                     
002710         MOVE WS-SCAN-SUB TO WS-CART-MATCH-SUB                            
002720     END-IF.                                                              
002730                                                                          
002740 815-SCAN-ITEM-FOR-REPORT.                                                
002750     IF ITEM-TAB-ID(WS-SCAN-SUB) = ENTRY-ITEM-ID(CART-IDX)                
002760         MOVE 'Y' TO WS-ITEM-FOUND-SW                                     
002770         MOVE WS-SCAN-SUB TO WS-ITEM-MATCH-SUB                            
002780     END-IF.                                                              
002790                                                                          
002800*---------------------------------------------------------------*         
002810*    SUBTOTAL = ENTRY-UNIT-PRICE * ENTRY-QUANTITY, PER THE       *        
002820*    CARTCALC PRICING RULE.  QUANTITY IS AN INTEGER MULTIPLIER   *        
002830*    SO NO ROUNDING STEP IS NEEDED.                              *        
002840*---------------------------------------------------------------*         
002850 830-UPDATE-CART-ENTRY.                                                   
002860     MOVE WS-NEW-CART-QTY TO ENTRY-QUANTITY(WS-CART-MATCH-SUB).           
002870     COMPUTE ENTRY-SUBTOTAL(WS-CART-MATCH-SUB) =                          
002880         ENTRY-UNIT-PRICE(WS-CART-MATCH-SUB) * WS-NEW-CART-QTY.           
002890 830-EXIT.                                                                
002900     EXIT.                                                                
002910                                                                          
002920 840-APPEND-CART-ENTRY.                                                   
002930     ADD 1 TO CART-ENTRY-COUNT.                                           
002940     SET CART-IDX TO CART-ENTRY-COUNT.                                    
002950     MOVE TRAN-ITEM-ID TO ENTRY-ITEM-ID(CART-IDX).                        
002960     MOVE ITEM-TAB-PRICE(WS-ITEM-MATCH-SUB)                               
002970                             TO ENTRY-UNIT-PRICE(CART-IDX).               
002980     MOVE WS-NEW-CART-QTY TO ENTRY-QUANTITY(CART-IDX).                    
002990     COMPUTE ENTRY-SUBTOTAL(CART-IDX) =                                   
003000         ENTRY-UNIT-PRICE(CART-IDX) * WS-NEW-CART-QTY.                    
003010 840-EXIT.                                                                
003020     EXIT.                                                                
003030                                                                          
003040 700-OPEN-FILES.                                                          
003050     OPEN INPUT  ITEM-MASTER-OLD                                          
003060                 CART-TRANS                                               
003070          OUTPUT CART-RPT.                                                
003080     IF NOT ITEM-OLD-OK                                                   
003090         DISPLAY 'FERCALC1 - ITEM-MASTER-OLD OPEN FAILED, RC='            
003100                 WS-ITEM-OLD-STATUS                                       
003110     END-IF.                                                              
003120 700-EXIT.                                                                
003130     EXIT.                                                                
003140                                                                          
003150 710-LOAD-ITEM-MASTER.                                                    
003160     PERFORM 715-READ-ITEM-MASTER THRU 715-EXIT.                          
003170     PERFORM 716-STAGE-ONE-ITEM THRU 716-EXIT                             
003180         UNTIL ITEM-MASTER-EOF.                                           
003190 710-EXIT.                                                                
003200     EXIT.                                                                
003210                                                                          
003220 715-READ-ITEM-MASTER.                                                    
003230     READ ITEM-MASTER-OLD                                                 
003240         AT END MOVE 'Y' TO WS-ITEM-EOF-SW                                
003250     END-READ.                                                            
003260 715-EXIT.                                                                
003270     EXIT.                                                                
003280                                                                          
003290 716-STAGE-ONE-ITEM.                                                      
003300     ADD 1 TO ITEM-TABLE-COUNT.                                           
003310     SET ITEM-TAB-IDX TO ITEM-TABLE-COUNT.                                
003320     MOVE ITEM-ID    TO ITEM-TAB-ID(ITEM-TAB-IDX).                        
003330     MOVE ITEM-NAME  TO ITEM-TAB-NAME(ITEM-TAB-IDX).                      
003340     MOVE ITEM-PRICE TO ITEM-TAB-PRICE(ITEM-TAB-IDX).                     
003350     MOVE ITEM-STOCK TO ITEM-TAB-STOCK(ITEM-TAB-IDX).                     
003360     PERFORM 715-READ-ITEM-MASTER THRU 715-EXIT.                          
003370 716-EXIT.                                                                
003380     EXIT.                                                                
003390                                                                          
003400 740-READ-TRANSACTION.                                                    
003410     READ CART-TRANS                                                      
003420         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                                
003430     END-READ.                                                            
003440 740-EXIT.                                                                
003450     EXIT.                                                                
003460                                                                          
003470*---------------------------------------------------------------*         
003480*    CART LISTING - ID/NAME/PRICE/QUANTITY/SUBTOTAL, THEN THE    *        
003490*    GRAND-TOTAL LINE.  TOTAL IS THE EXACT SUM OF SUBTOTALS -    *        
003500*    NO ROUNDING STEP IS TAKEN AT THIS LEVEL.                    *        
003510*---------------------------------------------------------------*         
003520 900-WRITE-CART-REPORT.                                                   
003530     MOVE WS-RPT-HEADER1 TO CART-RPT-LINE.                                
003540     WRITE CART-RPT-LINE AFTER ADVANCING TOP-OF-FORM.                     
003550     IF CART-ENTRY-COUNT = ZERO                                           
003560         MOVE WS-RPT-HEADER2 TO CART-RPT-LINE                             
003570         WRITE CART-RPT-LINE AFTER ADVANCING 1 LINES                      
003580         MOVE WS-RPT-EMPTY-LINE TO CART-RPT-LINE                          
003590         WRITE CART-RPT-LINE AFTER ADVANCING 1 LINES                      
003600     ELSE                                                                 
003610         MOVE WS-RPT-HEADER2 TO CART-RPT-LINE                             
003620         WRITE CART-RPT-LINE AFTER ADVANCING 1 LINES                      
003630         MOVE ZERO TO CART-GRAND-TOTAL                                    
003640         PERFORM 905-WRITE-CART-DETAIL                                    
003650             VARYING CART-IDX FROM 1 BY 1                                 
003660             UNTIL CART-IDX > CART-ENTRY-COUNT                            
003670         MOVE CART-GRAND-TOTAL TO RPT-GRAND-TOTAL                         
003680         MOVE WS-RPT-TOTAL-LINE TO CART-RPT-LINE                          
003690         WRITE CART-RPT-LINE AFTER ADVANCING 2 LINES                      
003700     END-IF.                                                              
003710 900-EXIT.                                                                
003720     EXIT.                                                                
003730                                                                          
003740 905-WRITE-CART-DETAIL.                                                   
003750     MOVE 'N' TO WS-ITEM-FOUND-SW.                                        
003760     PERFORM 815-SCAN-ITEM-FOR-REPORT                                     
003770         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
003780         UNTIL WS-SCAN-SUB > ITEM-TABLE-COUNT                             
003790            OR ITEM-FOUND.                                                
003800     MOVE ENTRY-ITEM-ID(CART-IDX)    TO RPT-ID.                           
003810     IF ITEM-FOUND                                                        
003820         MOVE ITEM-TAB-NAME(WS-ITEM-MATCH-SUB) TO RPT-NAME                
003830     ELSE                                                                 
003840         MOVE SPACES TO RPT-NAME                                          
003850     END-IF.                                                              
003860     MOVE ENTRY-UNIT-PRICE(CART-IDX) TO RPT-PRICE.                        
003870     MOVE ENTRY-QUANTITY(CART-IDX)   TO RPT-QTY.                          
003880     MOVE ENTRY-SUBTOTAL(CART-IDX)   TO RPT-SUBTOTAL.                     
003890     ADD ENTRY-SUBTOTAL(CART-IDX)    TO CART-GRAND-TOTAL.                 
003900     MOVE WS-RPT-DETAIL TO CART-RPT-LINE.                                 
003910     WRITE CART-RPT-LINE AFTER ADVANCING 1 LINES.                         
003920                                                                          
003930 950-WRITE-REJECT-LINE.                                                   
003940     MOVE WS-RPT-REJECT-LINE TO CART-RPT-LINE.                            
003950     WRITE CART-RPT-LINE AFTER ADVANCING 1 LINES.                         
003960     MOVE SPACES TO WS-RPT-REJECT-LINE.                                   
003970 950-EXIT.                                                                
003980     EXIT.                                                                
003990                                                                          
004000 790-CLOSE-FILES.                                                         
004010     CLOSE ITEM-MASTER-OLD                                                
004020           CART-TRANS                                                     
004030           CART-RPT.                                                      
004040 790-EXIT.                                                                
004050     EXIT.                                                                
