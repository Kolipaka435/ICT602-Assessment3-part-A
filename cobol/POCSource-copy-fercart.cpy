000100*****************************************************************         
000110*  COPYBOOK:  FERCART                                          *          
000120*  DESC:      TRANSIENT SHOPPING-CART WORK TABLE, SHARED BY      *        
000130*             FERCALC1 (CART/ORDER TOTALS) AND FERORD1           *        
000140*             (CHECKOUT).  NOT A DISK FILE - BUILT IN STORAGE    *        
000150*             FROM THE INBOUND CART-REQUEST TRANSACTIONS.        *        
000160*****************************************************************         
000170*  CHANGE LOG                                                   *         
000180*  DATE     BY   TICKET     DESCRIPTION                         *         
000190*  -------- ---  ---------  ------------------------------------*         
000200*  06/02/89 JS   OPS-0113   ORIGINAL 25-ENTRY TABLE LAYOUT.      *        
000210*  08/28/96 DS   OPS-0301   RAISED CART LIMIT FROM 25 TO 50      *        
000220*                           ENTRIES AFTER HOLIDAY OVERFLOW.      *        
000230*****************************************************************         
000240 01  CART-WORK-TABLE.                                                     
000250     05  CART-ENTRY-COUNT            PIC 9(03) COMP-3 VALUE ZERO.         
000260     05  CART-ENTRY-TAB OCCURS 50 TIMES                                   
000270             INDEXED BY CART-IDX.                                         
000280         10  ENTRY-ITEM-ID           PIC 9(09).                           
000290         10  ENTRY-UNIT-PRICE        PIC 9(08)V99.                        
000300         10  ENTRY-QUANTITY          PIC 9(09).                           
000310         10  ENTRY-SUBTOTAL          PIC 9(09)V99 COMP-3.                 
000320         10  FILLER                  PIC X(01).                           
000330 01  CART-GRAND-TOTAL                PIC 9(09)V99 COMP-3                  
000340                                      VALUE ZERO.                         
