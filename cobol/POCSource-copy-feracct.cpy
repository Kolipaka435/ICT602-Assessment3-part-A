000100*****************************************************************         
000110*  COPYBOOK:  FERACCT                                          *          
000120*  DESC:      CUSTOMER/ADMIN ACCOUNT MASTER RECORD LAYOUT FOR   *         
000130*             THE FERS ACCOUNT MASTER (FERACCT1).               *         
000140*  MAINTAINED BY:  ORDER PROCESSING SYSTEMS GROUP               *         
000150*****************************************************************         
000160*  CHANGE LOG                                                   *         
000170*  DATE     BY   TICKET     DESCRIPTION                         *         
000180*  -------- ---  ---------  ------------------------------------*         
000190*  03/14/89 JS   OPS-0104   ORIGINAL LAYOUT FOR FERACCT1.        *        
000200*  09/02/91 DS   OPS-0177   WIDENED ACCT-NAME TO 50 FOR LONGER   *        
000210*                           STOREFRONT USERNAMES.                *        
000220*  11/20/98 JS   OPS-Y2K01  Y2K REVIEW - NO DATE FIELDS ON THIS  *        
000230*                           RECORD, NO CHANGE REQUIRED.          *        
000240*  06/08/03 MW   OPS-0402   ADDED 88-LEVELS FOR ROLE CODE TO     *        
000250*                           SUPPORT FERACCT1 PRIVILEGE CHECKS.   *        
000260*****************************************************************         
000270 01  ACCT-MASTER-RECORD.                                                  
000280*---------------------------------------------------------------*         
000290*    ACCT-KEY IS THE SYSTEM-ASSIGNED, ASCENDING ACCOUNT NUMBER. *         
000300*---------------------------------------------------------------*         
000310     05  ACCT-KEY.                                                        
000320         10  ACCT-ID                 PIC 9(09).                           
000330*---------------------------------------------------------------*         
000340*    LOGON CREDENTIALS - USERNAME MUST BE UNIQUE ACROSS THE     *         
000350*    MASTER; PASSWORD IS STORED AS SUPPLIED (PLAIN TEXT PER     *         
000360*    THE SOURCE SYSTEM'S OWN DESIGN - NOT OUR CALL).            *         
000370*---------------------------------------------------------------*         
000380     05  ACCT-NAME                   PIC X(50).                           
000390     05  ACCT-PASSWORD               PIC X(100).                          
000400*---------------------------------------------------------------*         
000410*    ROLE CODE DRIVES PRIVILEGE CHECKS IN FERACCT1 AND FERORD1. *         
000420*---------------------------------------------------------------*         
000430     05  ACCT-ROLE                   PIC X(20).                           
000440         88  ACCT-ROLE-ADMIN         VALUE 'ADMIN'.                       
000450         88  ACCT-ROLE-CUSTOMER      VALUE 'CUSTOMER'.                    
000460*---------------------------------------------------------------*         
000470*    REDEFINITION USED BY FERACCT1 WHEN COMPARING JUST THE      *         
000480*    FIRST BYTE OF THE ROLE CODE ON A QUICK SCREEN.              *        
000490*---------------------------------------------------------------*         
000500     05  ACCT-ROLE-1ST-BYTE REDEFINES ACCT-ROLE PIC X(01).                
000510     05  FILLER                      PIC X(01).                           
