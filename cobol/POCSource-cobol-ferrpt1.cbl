000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF FASHION E-RETAIL SYSTEMS      *        
000120* ALL RIGHTS RESERVED                                            *        
000130*****************************************************************         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    FERRPT1.                                                  
000160 AUTHOR.        JON SAYLES.                                               
000170 INSTALLATION.  FERS ORDER PROCESSING SYSTEMS GROUP.                      
000180 DATE-WRITTEN.  07/11/89.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.      NON-CONFIDENTIAL.                                         
000210*****************************************************************         
000220*    FERRPT1 - ORDER LISTING REPORTS.                            *        
000230*                                                                *        
000240*    READS A REQUEST FILE OF ONE-LINE REQUESTS AND, FOR EACH,    *        
000250*    LISTS ORDERS NEWEST FIRST:                                  *        
000260*      ALL  - EVERY ORDER ON THE BOOKS, WITH THE OWNING USER'S   *        
000270*             ACCOUNT ID SHOWN.                                  *        
000280*      MINE - ONE CUSTOMER'S ORDERS ONLY, NO USER ID COLUMN.     *        
000290*    THE ORDER MASTER IS READ-ONLY - THIS RUN NEVER TOUCHES IT.  *        
000300*    NEWEST-FIRST ORDER IS BUILT WITH AN IN-STORAGE INSERTION    *        
000310*    SORT (SAME TECHNIQUE AS THE OLD ADSORT ARRAY ROUTINE) SO NO *        
000320*    SD/SORT-FILE SCRATCH SPACE IS NEEDED FOR A REPORT THIS      *        
000330*    SIZE.                                                       *        
000340*****************************************************************         
000350* CHANGE LOG                                                     *        
000360* DATE     BY   TICKET      DESCRIPTION                          *        
000370* -------- ---  ----------  -----------------------------------  *        
000380* 07/11/89 JS   OPS-0120    ORIGINAL VERSION - ALL-ORDERS ONLY.  *OPS-0120
000390* 02/06/92 DS   OPS-0198    ADDED THE MINE REQUEST TYPE FOR THE  *OPS-0198
000400*                           CUSTOMER SERVICE DESK.               *        
000410* 11/20/98 JS   OPS-Y2K01   Y2K REVIEW - THE SORT COMPARES THE   *OPS-Y2K0
000420*                           FULL 4-DIGIT-YEAR TEXT DATE, NOT A   *        
000430*                           2-DIGIT FIELD, SO NO CHANGE NEEDED.  *        
000440* 03/03/99 JS   OPS-Y2K07   RAN FULL REGRESSION - PASSED CLEAN.  *OPS-Y2K0
000450* 06/14/05 MW   OPS-0480    NO ORDERS / NO ORDERS YET MESSAGES   *OPS-0480
000460*                           REWORDED TO MATCH THE NEW CUSTOMER   *        
000470*                           SERVICE SCRIPT.                      *        
000480*****************************************************************         
000490                                                                          
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER.  IBM-370.                                               
000530 OBJECT-COMPUTER.  IBM-370.                                               
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM                                                   
000560     CLASS REPORT-LETTERS IS 'A' THRU 'Z'                                 
000570     UPSI-0 ON STATUS IS UPSI-TEST-MODE.                                  
000580                                                                          
000590 INPUT-OUTPUT SECTION.                                                    
000600 FILE-CONTROL.                                                            
000610     SELECT ORDER-MASTER-IN ASSIGN TO ORDMSTIN                            
000620         ORGANIZATION IS SEQUENTIAL                                       
000630         FILE STATUS IS WS-ORDER-IN-STATUS.                               
000640     SELECT RPT-REQUEST ASSIGN TO RPTREQ                                  
000650         ORGANIZATION IS SEQUENTIAL                                       
000660         FILE STATUS IS WS-REQUEST-STATUS.                                
000670     SELECT ORDER-LIST-RPT ASSIGN TO ORDLSRPT                             
000680         FILE STATUS IS WS-RPT-STATUS.                                    
000690                                                                          
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720                                                                          
000730 FD  ORDER-MASTER-IN                                                      
000740     RECORDING MODE IS F                                                  
000750     LABEL RECORDS ARE STANDARD                                           
000760     BLOCK CONTAINS 0 RECORDS.                                            
000770 COPY FERTRAN.                                                            
000780                                                                          
000790*---------------------------------------------------------------*         
000800*    ONE REQUEST PER RECORD - REQ-TYPE PICKS THE REPORT AND, ON  *        
000810*    A MINE REQUEST, REQ-CUST-ACCT-ID PICKS THE CUSTOMER.        *        
000820*---------------------------------------------------------------*         
000830 FD  RPT-REQUEST                                                          
000840     RECORDING MODE IS F                                                  
000850     LABEL RECORDS ARE STANDARD.                                          
000860 01  RPT-REQUEST-REC.                                                     
000870     05  REQ-TYPE                PIC X(04).                               
000880         88  REQ-TYPE-ALL        VALUE 'ALL'.                             
000890         88  REQ-TYPE-MINE       VALUE 'MINE'.                            
000900     05  REQ-TYPE-1ST-BYTE REDEFINES REQ-TYPE PIC X(01).                  
000910     05  REQ-CUST-ACCT-ID        PIC 9(09).                               
000920                                                                          
000930 FD  ORDER-LIST-RPT                                                       
000940     RECORDING MODE IS F                                                  
000950     LABEL RECORDS ARE OMITTED.                                           
000960 01  ORDER-LIST-RPT-LINE         PIC X(132).                              
000970                                                                          
000980 WORKING-STORAGE SECTION.                                                 
000990 01  WS-FILE-STATUSES.                                                    
001000     05  WS-ORDER-IN-STATUS      PIC X(02) VALUE SPACES.                  
001010         88  ORDER-IN-OK         VALUE '00'.                              
001020         88  ORDER-IN-EOF        VALUE '10'.                              
001030     05  WS-REQUEST-STATUS       PIC X(02) VALUE SPACES.                  
001040         88  REQUEST-OK          VALUE '00'.                              
001050         88  REQUEST-EOF         VALUE '10'.                              
001060     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
001070         88  RPT-OK              VALUE '00'.                              
001080 01  WS-ALL-STATUSES REDEFINES WS-FILE-STATUSES PIC X(06).                
001090                                                                          
001100 01  WS-SWITCHES.                                                         
001110     05  WS-ORDER-IN-EOF-SW      PIC X(01) VALUE 'N'.                     
001120         88  ORDER-MASTER-EOF    VALUE 'Y'.                               
001130     05  WS-REQUEST-EOF-SW       PIC X(01) VALUE 'N'.                     
001140         88  REQUESTS-EOF        VALUE 'Y'.                               
001150                                                                          
001160 01  WS-COUNTERS.                                                         
001170     05  ORDER-TABLE-COUNT       PIC 9(05) COMP   VALUE ZERO.             
001180     05  WS-WORK-COUNT           PIC 9(05) COMP   VALUE ZERO.             
001190     05  WS-SCAN-SUB             PIC 9(05) COMP   VALUE ZERO.             
001200     05  WS-SORT-OUTER           PIC S9(05) COMP  VALUE ZERO.             
001210     05  WS-SORT-INNER           PIC S9(05) COMP  VALUE ZERO.             
001220                                                                          
001230*---------------------------------------------------------------*         
001240*    ORDER TABLE - THE WHOLE ORDER MASTER, READ ONLY, STAGED     *        
001250*    ONCE PER RUN SO EVERY REQUEST RECORD REUSES IT.             *        
001260*---------------------------------------------------------------*         
001270 01  ORD-TABLE.                                                           
001280     05  ORD-TAB-ENTRY OCCURS 1000 TIMES                                  
001290             INDEXED BY ORD-TAB-IDX.                                      
001300         10  ORD-TAB-ID          PIC 9(09).                               
001310         10  ORD-TAB-CUST-ID     PIC 9(09).                               
001320         10  ORD-TAB-STATUS      PIC X(20).                               
001330         10  ORD-TAB-DATE        PIC X(19).                               
001340         10  ORD-TAB-TOTAL       PIC 9(08)V99.                            
001350                                                                          
001360*---------------------------------------------------------------*         
001370*    WORK TABLE - THE SUBSET (OR THE WHOLE SET, FOR ALL) THAT    *        
001380*    THE CURRENT REQUEST QUALIFIES, SORTED NEWEST DATE FIRST.    *        
001390*---------------------------------------------------------------*         
001400 01  WORK-TABLE.                                                          
001410     05  WORK-TAB-ENTRY OCCURS 1000 TIMES                                 
001420             INDEXED BY WORK-TAB-IDX.                                     
001430         10  WORK-TAB-ID         PIC 9(09).                               
001440         10  WORK-TAB-CUST-ID    PIC 9(09).                               
001450         10  WORK-TAB-STATUS     PIC X(20).                               
001460         10  WORK-TAB-STATUS-1ST-BYTE REDEFINES                           
001470                 WORK-TAB-STATUS PIC X(01).                               
001480         10  WORK-TAB-DATE       PIC X(19).                               
001490         10  WORK-TAB-TOTAL      PIC 9(08)V99.                            
001500                                                                          
001510*---------------------------------------------------------------*         
001520*    HOLD AREA FOR THE INSERTION SORT - SEE 905-INSERT-ONE-ROW.  *        
001530*---------------------------------------------------------------*         
001540 01  WS-INSERT-HOLD.                                                      
001550     05  WS-INSERT-ID            PIC 9(09).                               
001560     05  WS-INSERT-CUST-ID       PIC 9(09).                               
001570     05  WS-INSERT-STATUS        PIC X(20).                               
001580     05  WS-INSERT-DATE          PIC X(19).                               
001590     05  WS-INSERT-TOTAL         PIC 9(08)V99.                            
001600                                                                          
001610 01  WS-RPT-ALL-HEADER1.                                                  
001620     05  FILLER                  PIC X(30) VALUE                          
001630         'FERS ALL-ORDERS LISTING       '.                                
001640     05  FILLER                  PIC X(102) VALUE SPACES.                 
001650 01  WS-RPT-ALL-HEADER2.                                                  
001660     05  FILLER                  PIC X(08) VALUE 'ORDER ID'.              
001670     05  FILLER                  PIC X(02) VALUE SPACES.                  
001680     05  FILLER                  PIC X(10) VALUE 'USER ID'.               
001690     05  FILLER                  PIC X(02) VALUE SPACES.                  
001700     05  FILLER                  PIC X(15) VALUE 'STATUS'.                
001710     05  FILLER                  PIC X(02) VALUE SPACES.                  
001720     05  FILLER                  PIC X(20) VALUE 'ORDER DATE'.            
001730     05  FILLER                  PIC X(02) VALUE SPACES.                  
001740     05  FILLER                  PIC X(10) VALUE 'TOTAL'.                 
001750     05  FILLER                  PIC X(61) VALUE SPACES.                  
001760 01  WS-RPT-ALL-DETAIL.                                                   
001770     05  RPT-ALL-ORDER-ID        PIC Z(7)9.                               
001780     05  FILLER                  PIC X(02) VALUE SPACES.                  
001790     05  RPT-ALL-USER-ID         PIC Z(9)9.                               
001800     05  FILLER                  PIC X(02) VALUE SPACES.                  
001810     05  RPT-ALL-STATUS          PIC X(15).                               
001820     05  FILLER                  PIC X(02) VALUE SPACES.                  
001830     05  RPT-ALL-DATE            PIC X(20).                               
001840     05  FILLER                  PIC X(02) VALUE SPACES.                  
001850     05  RPT-ALL-TOTAL           PIC $ZZ,ZZ9.99.                          
001860     05  FILLER                  PIC X(61) VALUE SPACES.                  
001870                                                                          
001880 01  WS-RPT-MINE-HEADER1.                                                 
001890     05  FILLER                  PIC X(30) VALUE                          
001900         'FERS MY-ORDERS LISTING        '.                                
001910     05  FILLER                  PIC X(102) VALUE SPACES.                 
001920 01  WS-RPT-MINE-HEADER2.                                                 
001930     05  FILLER                  PIC X(08) VALUE 'ORDER ID'.              
001940     05  FILLER                  PIC X(02) VALUE SPACES.                  
001950     05  FILLER                  PIC X(15) VALUE 'STATUS'.                
001960     05  FILLER                  PIC X(02) VALUE SPACES.                  
001970     05  FILLER                  PIC X(20) VALUE 'ORDER DATE'.            
001980     05  FILLER                  PIC X(02) VALUE SPACES.                  
001990     05  FILLER                  PIC X(10) VALUE 'TOTAL'.                 
002000     05  FILLER                  PIC X(73) VALUE SPACES.                  
002010 01  WS-RPT-MINE-DETAIL.                                                  
002020     05  RPT-MINE-ORDER-ID       PIC Z(7)9.                               
002030     05  FILLER                  PIC X(02) VALUE SPACES.                  
002040     05  RPT-MINE-STATUS         PIC X(15).                               
002050     05  FILLER                  PIC X(02) VALUE SPACES.                  
002060     05  RPT-MINE-DATE           PIC X(20).                               
002070     05  FILLER                  PIC X(02) VALUE SPACES.                  
002080     05  RPT-MINE-TOTAL          PIC $ZZ,ZZ9.99.                          
002090     05  FILLER                  PIC X(73) VALUE SPACES.                  
002100                                                                          
002110 01  WS-RPT-EMPTY-LINE.                                                   
002120     05  RPT-EMPTY-TEXT          PIC X(40) VALUE SPACES.                  
002130     05  FILLER                  PIC X(92) VALUE SPACES.                  
002140                                                                          
002150 LINKAGE SECTION.                                                         
002160                                                                          
002170 PROCEDURE DIVISION.                                                      
002180                                                                          
002190 000-MAIN-CONTROL.                                                        
002200     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                         
002210     PERFORM 710-LOAD-ORDER-MASTER THRU 710-EXIT.                         
002220     PERFORM 745-READ-REQUEST      THRU 745-EXIT.                         
002230     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT                        
002240         UNTIL REQUESTS-EOF.                                              
002250     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.                         
002260     GOBACK.                                                              
002270                                                                          
002280 100-PROCESS-ONE-REQUEST.                                                 
002290     MOVE ZERO TO WS-WORK-COUNT.                                          
002300     PERFORM 200-FILTER-ONE-ORDER                                         
002310         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
002320         UNTIL WS-SCAN-SUB > ORDER-TABLE-COUNT.                           
002330     PERFORM 900-SORT-WORK-TABLE THRU 900-EXIT.                           
002340     PERFORM 950-WRITE-REPORT    THRU 950-EXIT.                           
002350     PERFORM 745-READ-REQUEST    THRU 745-EXIT.                           
002360 100-EXIT.                                                                
002370     EXIT.                                                                
002380                                                                          
002390 200-FILTER-ONE-ORDER.                                                    
002400     EVALUATE TRUE                                                        
002410         WHEN REQ-TYPE-ALL                                                
002420             PERFORM 210-COPY-TO-WORK-TABLE THRU 210-EXIT                 
002430         WHEN REQ-TYPE-MINE                                               
002440             IF ORD-TAB-CUST-ID(WS-SCAN-SUB) = REQ-CUST-ACCT-ID           
002450                 PERFORM 210-COPY-TO-WORK-TABLE THRU 210-EXIT             
002460             END-IF                                                       
002470         WHEN OTHER                                                       
002480             CONTINUE                                                     
002490     END-EVALUATE.                                                        
002500                                                                          
002510 210-COPY-TO-WORK-TABLE.                                                  
002520     ADD 1 TO WS-WORK-COUNT.                                              
002530     SET WORK-TAB-IDX TO WS-WORK-COUNT.                                   
002540     MOVE ORD-TAB-ID(WS-SCAN-SUB)                                         
002550                          TO WORK-TAB-ID(WORK-TAB-IDX).                   
002560     MOVE ORD-TAB-CUST-ID(WS-SCAN-SUB)                                    
002570                          TO WORK-TAB-CUST-ID(WORK-TAB-IDX).              
002580     MOVE ORD-TAB-STATUS(WS-SCAN-SUB)                                     
002590                          TO WORK-TAB-STATUS(WORK-TAB-IDX).               
002600     MOVE ORD-TAB-DATE(WS-SCAN-SUB)                                       
002610                          TO WORK-TAB-DATE(WORK-TAB-IDX).                 
002620     MOVE ORD-TAB-TOTAL(WS-SCAN-SUB)                                      
002630                          TO WORK-TAB-TOTAL(WORK-TAB-IDX).                
002640 210-EXIT.                                                                
002650     EXIT.                                                                
002660                                                                          
002670*---------------------------------------------------------------*         
002680*    IN-STORAGE INSERTION SORT, NEWEST DATE FIRST.  SAME MOVE-   *        
002690*    BACKWARDS-AND-SHIFT TECHNIQUE AS THE OLD ADSORT ROUTINE,    *        
002700*    JUST WRITTEN OUT AS NAMED PARAGRAPHS INSTEAD OF A LINKAGE   *        
002710*    SECTION ARRAY, AND >= INSTEAD OF <= SINCE WE WANT NEWEST-   *        
002720*    TO-OLDEST INSTEAD OF ASCENDING ORDER.                       *        
002730*---------------------------------------------------------------*         
002740 900-SORT-WORK-TABLE.                                                     
002750     PERFORM 905-INSERT-ONE-ROW                                           
002760         VARYING WS-SORT-OUTER FROM 2 BY 1                                
002770         UNTIL WS-SORT-OUTER > WS-WORK-COUNT.                             
002780 900-EXIT.                                                                
002790     EXIT.                                                                
002800                                                                          
002810 905-INSERT-ONE-ROW.                                                      
002820     MOVE WORK-TAB-ID(WS-SORT-OUTER)      TO WS-INSERT-ID.                
002830     MOVE WORK-TAB-CUST-ID(WS-SORT-OUTER) TO WS-INSERT-CUST-ID.           
002840     MOVE WORK-TAB-STATUS(WS-SORT-OUTER)  TO WS-INSERT-STATUS.            
002850     MOVE WORK-TAB-DATE(WS-SORT-OUTER)    TO WS-INSERT-DATE.              
002860     MOVE WORK-TAB-TOTAL(WS-SORT-OUTER)   TO WS-INSERT-TOTAL.             
002870     COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.                           
002880     PERFORM 910-SHIFT-ONE-SLOT                                           
002890         UNTIL WS-SORT-INNER <= 0                                         
002900            OR WORK-TAB-DATE(WS-SORT-INNER) >= WS-INSERT-DATE.            
002910     SET WORK-TAB-IDX TO WS-SORT-INNER.                                   
002920     SET WORK-TAB-IDX UP BY 1.                                            
002930     MOVE WS-INSERT-ID       TO WORK-TAB-ID(WORK-TAB-IDX).                
002940     MOVE WS-INSERT-CUST-ID  TO WORK-TAB-CUST-ID(WORK-TAB-IDX).           
002950     MOVE WS-INSERT-STATUS   TO WORK-TAB-STATUS(WORK-TAB-IDX).            
002960     MOVE WS-INSERT-DATE     TO WORK-TAB-DATE(WORK-TAB-IDX).              
002970     MOVE WS-INSERT-TOTAL    TO WORK-TAB-TOTAL(WORK-TAB-IDX).             
002980                                                                          
002990 910-SHIFT-ONE-SLOT.                                                      
003000     SET WORK-TAB-IDX TO WS-SORT-INNER.                                   
003010     MOVE WORK-TAB-ID(WORK-TAB-IDX)                                       
003020                          TO WORK-TAB-ID(WORK-TAB-IDX + 1).               
003030     MOVE WORK-TAB-CUST-ID(WORK-TAB-IDX)                                  
003040                          TO WORK-TAB-CUST-ID(WORK-TAB-IDX + 1).          
003050     MOVE WORK-TAB-STATUS(WORK-TAB-IDX)                                   
003060                          TO WORK-TAB-STATUS(WORK-TAB-IDX + 1).           
003070     MOVE WORK-TAB-DATE(WORK-TAB-IDX)                                     
003080                          TO WORK-TAB-DATE(WORK-TAB-IDX + 1).             
003090     MOVE WORK-TAB-TOTAL(WORK-TAB-IDX)                                    
003100                          TO WORK-TAB-TOTAL(WORK-TAB-IDX + 1).            
003110     COMPUTE WS-SORT-INNER = WS-SORT-INNER - 1.                           
003120                                                                          
003130 950-WRITE-REPORT.                                                        
003140     EVALUATE TRUE                                                        
003150         WHEN REQ-TYPE-ALL                                                
003160             PERFORM 955-WRITE-ALL-REPORT  THRU 955-EXIT                  
003170         WHEN REQ-TYPE-MINE                                               
003180             PERFORM 965-WRITE-MINE-REPORT THRU 965-EXIT                  
003190         WHEN OTHER                                                       
003200             CONTINUE                                                     
003210     END-EVALUATE.                                                        
003220 950-EXIT.                                                                
003230     EXIT.                                                                
003240                                                                          
003250 955-WRITE-ALL-REPORT.                                                    
003260     MOVE WS-RPT-ALL-HEADER1 TO ORDER-LIST-RPT-LINE.                      
003270     WRITE ORDER-LIST-RPT-LINE AFTER ADVANCING TOP-OF-FORM.               
003280     MOVE WS-RPT-ALL-HEADER2 TO ORDER-LIST-RPT-LINE.                      
003290     WRITE ORDER-LIST-RPT-LINE AFTER ADVANCING 2 LINES.                   
003300     IF WS-WORK-COUNT = ZERO                                              
003310         MOVE 'NO ORDERS FOUND.' TO RPT-EMPTY-TEXT                        
003320         MOVE WS-RPT-EMPTY-LINE  TO ORDER-LIST-RPT-LINE                   
003330         WRITE ORDER-LIST-RPT-LINE AFTER ADVANCING 1 LINES                
003340     ELSE                                                                 
003350         PERFORM 960-WRITE-ALL-DETAIL                                     
003360             VARYING WORK-TAB-IDX FROM 1 BY 1                             
003370             UNTIL WORK-TAB-IDX > WS-WORK-COUNT                           
003380     END-IF.                                                              
003390 955-EXIT.                                                                
003400     EXIT.                                                                
003410                                                                          
003420 960-WRITE-ALL-DETAIL.                                                    
003430     MOVE WORK-TAB-ID(WORK-TAB-IDX)     TO RPT-ALL-ORDER-ID.              
003440     MOVE WORK-TAB-CUST-ID(WORK-TAB-IDX) TO RPT-ALL-USER-ID.              
003450     MOVE WORK-TAB-STATUS(WORK-TAB-IDX) TO RPT-ALL-STATUS.                
003460     MOVE WORK-TAB-DATE(WORK-TAB-IDX)   TO RPT-ALL-DATE.                  
003470     MOVE WORK-TAB-TOTAL(WORK-TAB-IDX)  TO RPT-ALL-TOTAL.                 
003480     MOVE WS-RPT-ALL-DETAIL TO ORDER-LIST-RPT-LINE.                       
003490     WRITE ORDER-LIST-RPT-LINE AFTER ADVANCING 1 LINES.                   
003500                                                                          
003510 965-WRITE-MINE-REPORT.                                                   
003520     MOVE WS-RPT-MINE-HEADER1 TO ORDER-LIST-RPT-LINE.                     
003530     WRITE ORDER-LIST-RPT-LINE AFTER ADVANCING TOP-OF-FORM.               
003540     MOVE WS-RPT-MINE-HEADER2 TO ORDER-LIST-RPT-LINE.                     
003550     WRITE ORDER-LIST-RPT-LINE AFTER ADVANCING 2 LINES.                   
003560     IF WS-WORK-COUNT = ZERO                                              
003570         MOVE 'YOU HAVE NO ORDERS YET.' TO RPT-EMPTY-TEXT                 
003580         MOVE WS-RPT-EMPTY-LINE         TO ORDER-LIST-RPT-LINE            
003590         WRITE ORDER-LIST-RPT-LINE AFTER ADVANCING 1 LINES                
003600     ELSE                                                                 
003610         PERFORM 970-WRITE-MINE-DETAIL                                    
003620             VARYING WORK-TAB-IDX FROM 1 BY 1                             
003630             UNTIL WORK-TAB-IDX > WS-WORK-COUNT                           
003640     END-IF.                                                              
003650 965-EXIT.                                                                
003660     EXIT.                                                                
003670                                                                          
003680 970-WRITE-MINE-DETAIL.                                                   
003690     MOVE WORK-TAB-ID(WORK-TAB-IDX)    TO RPT-MINE-ORDER-ID.              
003700     MOVE WORK-TAB-STATUS(WORK-TAB-IDX) TO RPT-MINE-STATUS.               
003710     MOVE WORK-TAB-DATE(WORK-TAB-IDX)  TO RPT-MINE-DATE.                  
003720     MOVE WORK-TAB-TOTAL(WORK-TAB-IDX) TO RPT-MINE-TOTAL.                 
003730     MOVE WS-RPT-MINE-DETAIL TO ORDER-LIST-RPT-LINE.                      
003740     WRITE ORDER-LIST-RPT-LINE AFTER ADVANCING 1 LINES.                   
003750                                                                          
003760 700-OPEN-FILES.                                                          
003770     OPEN INPUT  ORDER-MASTER-IN                                          
003780                 RPT-REQUEST                                              
003790          OUTPUT ORDER-LIST-RPT.                                          
003800     IF NOT ORDER-IN-OK                                                   
003810         DISPLAY 'FERRPT1 - ORDER-MASTER-IN OPEN FAILED, RC='             
003820                 WS-ORDER-IN-STATUS                                       
003830     END-IF.                                                              
003840 700-EXIT.                                                                
003850     EXIT.                                                                
003860                                                                          
003870 710-LOAD-ORDER-MASTER.                                                   
003880     READ ORDER-MASTER-IN                                                 
003890         AT END MOVE 'Y' TO WS-ORDER-IN-EOF-SW                            
003900     END-READ.                                                            
003910     PERFORM 715-STAGE-ONE-ORDER THRU 715-EXIT                            
003920         UNTIL ORDER-MASTER-EOF.                                          
003930 710-EXIT.                                                                
003940     EXIT.                                                                
003950                                                                          
003960 715-STAGE-ONE-ORDER.                                                     
003970     ADD 1 TO ORDER-TABLE-COUNT.                                          
003980     SET ORD-TAB-IDX TO ORDER-TABLE-COUNT.                                
003990     MOVE TRAN-ID       TO ORD-TAB-ID(ORD-TAB-IDX).                       
004000     MOVE TRAN-CUST-ACCT-ID                                               
004010                        TO ORD-TAB-CUST-ID(ORD-TAB-IDX).                  
004020     MOVE TRAN-STATUS   TO ORD-TAB-STATUS(ORD-TAB-IDX).                   
004030     MOVE TRAN-DATE     TO ORD-TAB-DATE(ORD-TAB-IDX).                     
004040     MOVE TRAN-TOTAL    TO ORD-TAB-TOTAL(ORD-TAB-IDX).                    
004050     READ ORDER-MASTER-IN                                                 
004060         AT END MOVE 'Y' TO WS-ORDER-IN-EOF-SW                            
004070     END-READ.                                                            
004080 715-EXIT.                                                                
004090     EXIT.                                                                
004100                                                                          
004110 745-READ-REQUEST.                                                        
004120     READ RPT-REQUEST                                                     
004130         AT END MOVE 'Y' TO WS-REQUEST-EOF-SW                             
004140     END-READ.                                                            
004150 745-EXIT.                                                                
004160     EXIT.                                                                
004170                                                                          
004180 790-CLOSE-FILES.                                                         
004190     CLOSE ORDER-MASTER-IN                                                
004200           RPT-REQUEST                                                    
004210           ORDER-LIST-RPT.                                                
004220 790-EXIT.                                                                
004230     EXIT.                                                                
