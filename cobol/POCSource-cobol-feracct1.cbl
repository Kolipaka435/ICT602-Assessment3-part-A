000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF FASHION E-RETAIL SYSTEMS      *        
000120* ALL RIGHTS RESERVED                                            *        
000130*****************************************************************         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    FERACCT1.                                                 
000160 AUTHOR.        JON SAYLES.                                               
000170 INSTALLATION.  FERS ORDER PROCESSING SYSTEMS GROUP.                      
000180 DATE-WRITTEN.  03/14/89.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.      NON-CONFIDENTIAL.                                         
000210*****************************************************************         
000220*    FERACCT1 - CUSTOMER / ADMIN ACCOUNT MASTER MAINTENANCE     *         
000230*                                                                *        
000240*    READS THE ACCOUNT-REQUEST TRANSACTION FILE (REGISTER AND    *        
000250*    AUTHENTICATE REQUESTS) AGAINST THE OLD ACCOUNT MASTER AND   *        
000260*    WRITES THE NEW ACCOUNT MASTER, THE SAME "OLD MASTER PLUS    *        
000270*    TRANSACTIONS MAKES NEW MASTER" PATTERN USED THROUGHOUT      *        
000280*    THIS SHOP'S NIGHTLY UPDATE RUNS.                            *        
000290*                                                                *        
000300*    A DEFAULT ADMIN ACCOUNT (admin/admin123/ADMIN) IS SEEDED    *        
000310*    ONTO THE NEW MASTER WHEN IT IS ABSENT FROM THE OLD ONE.     *        
000320*****************************************************************         
000330* CHANGE LOG                                                     *        
000340* DATE     BY   TICKET      DESCRIPTION                          *        
000350* -------- ---  ----------  -----------------------------------  *        
000360* 03/14/89 JS   OPS-0104    ORIGINAL VERSION.                    *OPS-0104
000370* 07/02/90 JS   OPS-0140    ADDED DEFAULT ADMIN SEED LOGIC.      *OPS-0140
000380* 09/02/91 DS   OPS-0177    WIDENED ACCT-NAME ON FERACCT COPY-   *OPS-0177
000390*                           BOOK TO 50 - SEE COPYBOOK LOG.       *        
000400* 04/30/93 DS   OPS-0230    AUTHENTICATE NOW REQUIRES EXACT      *OPS-0230
000410*                           CASE MATCH ON BOTH FIELDS - AUDIT    *        
000420*                           FLAGGED A CASE-FOLDING LOGIN HOLE.   *        
000430* 11/20/98 JS   OPS-Y2K01   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  *OPS-Y2K0
000440*                           ON THIS PROGRAM, NO CHANGE REQUIRED. *        
000450* 03/03/99 JS   OPS-Y2K07   RAN FULL REGRESSION AGAINST 2000-    *OPS-Y2K0
000460*                           2001 TEST DECKS - PASSED CLEAN.      *        
000470* 06/08/03 MW   OPS-0402    ADDED ROLE CLASSIFICATION REPORT     *OPS-0402
000480*                           LINE FOR THE HELP DESK'S BENEFIT.    *        
000490* 02/14/07 MW   OPS-0511    RAISED ACCT-TABLE FROM 300 TO 500    *OPS-0511
000500*                           ENTRIES - CUSTOMER FILE GREW PAST    *        
000510*                           THE OLD CEILING DURING HOLIDAY RUN.  *        
000520*****************************************************************         
000530                                                                          
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER.  IBM-370.                                               
000570 OBJECT-COMPUTER.  IBM-370.                                               
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM                                                   
000600     CLASS ROLE-LETTERS IS 'A' THRU 'Z'                                   
000610     UPSI-0 ON STATUS IS UPSI-TEST-MODE.                                  
000620                                                                          
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT ACCT-MASTER-OLD ASSIGN TO ACCTOLD                             
000660         ORGANIZATION IS SEQUENTIAL                                       
000670         FILE STATUS IS WS-ACCT-OLD-STATUS.                               
000680                                                                          
000690     SELECT ACCT-MASTER-NEW ASSIGN TO ACCTNEW                             
000700         ORGANIZATION IS SEQUENTIAL                                       
000710         FILE STATUS IS WS-ACCT-NEW-STATUS.                               
000720                                                                          
000730     SELECT ACCT-TRANS ASSIGN TO ACCTTRAN                                 
000740         ORGANIZATION IS SEQUENTIAL                                       
000750         FILE STATUS IS WS-ACCT-TRAN-STATUS.                              
000760                                                                          
000770     SELECT ACCT-RPT ASSIGN TO ACCTRPT                                    
000780         FILE STATUS IS WS-ACCT-RPT-STATUS.                               
000790                                                                          
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820                                                                          
000830 FD  ACCT-MASTER-OLD                                                      
000840     RECORDING MODE IS F                                                  
000850     LABEL RECORDS ARE STANDARD                                           
000860     BLOCK CONTAINS 0 RECORDS.                                            
000870 COPY FERACCT.                                                            
000880                                                                          
000890 FD  ACCT-MASTER-NEW                                                      
000900     RECORDING MODE IS F                                                  
000910     LABEL RECORDS ARE STANDARD                                           
000920     BLOCK CONTAINS 0 RECORDS.                                            
000930 01  ACCT-MASTER-NEW-REC.                                                 
000940     05  FILLER                  PIC X(180).                              
000950                                                                          
000960*---------------------------------------------------------------*         
000970*    TRANSACTION LAYOUT - ONE REQUEST PER RECORD.  TRAN-CODE     *        
000980*    'REGISTER' OR 'AUTHENTIC' DRIVES 200/300 BELOW.             *        
000990*---------------------------------------------------------------*         
001000 FD  ACCT-TRANS                                                           
001010     RECORDING MODE IS F                                                  
001020     LABEL RECORDS ARE STANDARD.                                          
001030 01  ACCT-TRAN-REC.                                                       
001040     05  TRAN-CODE               PIC X(09).                               
001050         88  TRAN-CODE-REGISTER  VALUE 'REGISTER'.                        
001060         88  TRAN-CODE-AUTHENTIC VALUE 'AUTHENTIC'.                       
001070     05  TRAN-REQ-NAME           PIC X(50).                               
001080     05  TRAN-REQ-PASSWORD       PIC X(100).                              
001090     05  TRAN-REQ-ROLE           PIC X(20).                               
001100     05  TRAN-REQ-ROLE-SW REDEFINES TRAN-REQ-ROLE.                        
001110         10  TRAN-REQ-ROLE-1ST   PIC X(01).                               
001120         10  FILLER              PIC X(19).                               
001130                                                                          
001140 FD  ACCT-RPT                                                             
001150     RECORDING MODE IS F                                                  
001160     LABEL RECORDS ARE OMITTED.                                           
001170 01  ACCT-RPT-LINE               PIC X(132).                              
001180                                                                          
001190 WORKING-STORAGE SECTION.                                                 
001200 01  WS-FILE-STATUSES.                                                    
001210     05  WS-ACCT-OLD-STATUS      PIC X(02) VALUE SPACES.                  
001220         88  ACCT-OLD-OK         VALUE '00'.                              
001230         88  ACCT-OLD-EOF        VALUE '10'.                              
001240     05  WS-ACCT-NEW-STATUS      PIC X(02) VALUE SPACES.                  
001250         88  ACCT-NEW-OK         VALUE '00'.                              
001260     05  WS-ACCT-TRAN-STATUS     PIC X(02) VALUE SPACES.                  
001270         88  ACCT-TRAN-OK        VALUE '00'.                              
001280         88  ACCT-TRAN-EOF       VALUE '10'.                              
001290     05  WS-ACCT-RPT-STATUS      PIC X(02) VALUE SPACES.                  
001300         88  ACCT-RPT-OK         VALUE '00'.                              
001310*---------------------------------------------------------------*         
001320*    COMBINED VIEW OF ALL FOUR FILE STATUS BYTES - DISPLAYED AS  *        
001330*    ONE FIELD ON THE ABEND MESSAGE IN 700-OPEN-FILES.           *        
001340*---------------------------------------------------------------*         
001350 01  WS-ALL-STATUSES REDEFINES WS-FILE-STATUSES PIC X(08).                
001360                                                                          
001370 01  WS-SWITCHES.                                                         
001380     05  WS-OLD-EOF-SW           PIC X(01) VALUE 'N'.                     
001390         88  OLD-MASTER-EOF      VALUE 'Y'.                               
001400     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.                     
001410         88  TRANS-EOF           VALUE 'Y'.                               
001420     05  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.                     
001430         88  DUP-FOUND           VALUE 'Y'.                               
001440     05  WS-AUTH-FOUND-SW        PIC X(01) VALUE 'N'.                     
001450         88  AUTH-FOUND          VALUE 'Y'.                               
001460     05  WS-ADMIN-SEEDED-SW      PIC X(01) VALUE 'N'.                     
001470         88  ADMIN-ALREADY-THERE VALUE 'Y'.                               
001480                                                                          
001490 01  WS-COUNTERS.                                                         
001500     05  WS-NEXT-ACCT-ID         PIC 9(09) COMP-3 VALUE ZERO.             
001510     05  ACCT-TABLE-COUNT        PIC 9(05) COMP   VALUE ZERO.             
001520     05  WS-SCAN-SUB             PIC 9(05) COMP   VALUE ZERO.             
001530     05  WS-MATCH-SUB            PIC 9(05) COMP   VALUE ZERO.             
001540                                                                          
001550 01  WS-STATS.                                                            
001560     05  WS-REGISTER-REQUESTS    PIC 9(07) COMP-3 VALUE ZERO.             
001570     05  WS-REGISTER-ACCEPTED    PIC 9(07) COMP-3 VALUE ZERO.             
001580     05  WS-REGISTER-REJECTED    PIC 9(07) COMP-3 VALUE ZERO.             
001590     05  WS-AUTHENTIC-REQUESTS   PIC 9(07) COMP-3 VALUE ZERO.             
001600     05  WS-AUTHENTIC-OK         PIC 9(07) COMP-3 VALUE ZERO.             
001610     05  WS-AUTHENTIC-FAILED     PIC 9(07) COMP-3 VALUE ZERO.             
001620                                                                          
001630*---------------------------------------------------------------*         
001640*    ACCOUNT TABLE - THE FULL OLD MASTER IS STAGED IN STORAGE    *        
001650*    SO REGISTER/AUTHENTICATE CAN SCAN IT WITHOUT REREADING      *        
001660*    THE MASTER FILE FOR EVERY TRANSACTION.                      *        
001670*---------------------------------------------------------------*         
001680 01  ACCT-TABLE.                                                          
001690     05  ACCT-TAB-ENTRY OCCURS 500 TIMES                                  
001700             INDEXED BY ACCT-TAB-IDX.                                     
001710         10  ACCT-TAB-ID         PIC 9(09).                               
001720         10  ACCT-TAB-NAME       PIC X(50).                               
001730         10  ACCT-TAB-PASSWORD   PIC X(100).                              
001740         10  ACCT-TAB-ROLE       PIC X(20).                               
001750             88  ACCT-TAB-ADMIN  VALUE 'ADMIN'.                           
001760             88  ACCT-TAB-CUST   VALUE 'CUSTOMER'.                        
001770                                                                          
001780*---------------------------------------------------------------*         
001790*    DEFAULT ADMIN SEED VALUES - USED ONLY WHEN 730-SEED-       *         
001800*    DEFAULT-ADMIN FINDS NO 'admin' ROW ON THE OLD MASTER.       *        
001810*---------------------------------------------------------------*         
001820 01  WS-DEFAULT-ADMIN-VALUES.                                             
001830     05  WS-DFLT-NAME            PIC X(50)  VALUE 'admin'.                
001840     05  WS-DFLT-PASSWORD        PIC X(100) VALUE 'admin123'.             
001850     05  WS-DFLT-ROLE            PIC X(20)  VALUE 'ADMIN'.                
001860                                                                          
001870 01  WS-RPT-HEADER1.                                                      
001880     05  FILLER                  PIC X(30) VALUE                          
001890         'FERS ACCOUNT MAINTENANCE RUN '.                                 
001900     05  FILLER                  PIC X(102) VALUE SPACES.                 
001910 01  WS-RPT-DETAIL.                                                       
001920     05  RPT-ACTION              PIC X(16) VALUE SPACES.                  
001930     05  FILLER                  PIC X(02) VALUE SPACES.                  
001940     05  RPT-DETAIL-TEXT         PIC X(80) VALUE SPACES.                  
001950     05  FILLER                  PIC X(34) VALUE SPACES.                  
001960 01  WS-RPT-STATS-HDR.                                                    
001970     05  FILLER                  PIC X(40) VALUE                          
001980         'TRANSACTION TOTALS'.                                            
001990     05  FILLER                  PIC X(92) VALUE SPACES.                  
002000 01  WS-RPT-STATS-DETAIL.                                                 
002010     05  RPT-STATS-LABEL         PIC X(20) VALUE SPACES.                  
002020     05  RPT-STATS-REQ           PIC ZZZ,ZZ9.                             
002030     05  FILLER                  PIC X(03) VALUE SPACES.                  
002040     05  RPT-STATS-OK            PIC ZZZ,ZZ9.                             
002050     05  FILLER                  PIC X(03) VALUE SPACES.                  
002060     05  RPT-STATS-REJ           PIC ZZZ,ZZ9.                             
002070     05  FILLER                  PIC X(89) VALUE SPACES.                  
002080                                                                          
002090 LINKAGE SECTION.                                                         
002100                                                                          
002110 PROCEDURE DIVISION.                                                      
002120                                                                          
002130 000-MAIN-CONTROL.                                                        
002140     PERFORM 700-OPEN-FILES     THRU 700-EXIT.                            
002150     PERFORM 710-LOAD-OLD-MASTER THRU 710-EXIT.                           
002160     PERFORM 720-COPY-TABLE-TO-NEW THRU 720-EXIT.                         
002170     PERFORM 730-SEED-DEFAULT-ADMIN THRU 730-EXIT.                        
002180     PERFORM 740-READ-TRANSACTION THRU 740-EXIT.                          
002190     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
002200         UNTIL TRANS-EOF.                                                 
002210     PERFORM 900-WRITE-STATS-REPORT THRU 900-EXIT.                        
002220     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002230     GOBACK.                                                              
002240                                                                          
002250 100-PROCESS-TRANSACTIONS.                                                
002260     EVALUATE TRUE                                                        
002270         WHEN TRAN-CODE-REGISTER                                          
002280             PERFORM 200-REGISTER-ACCOUNT THRU 200-EXIT                   
002290         WHEN TRAN-CODE-AUTHENTIC                                         
002300             PERFORM 300-AUTHENTICATE-ACCOUNT THRU 300-EXIT               
002310         WHEN OTHER                                                       
002320             MOVE 'REQUEST'      TO RPT-ACTION                            
002330             MOVE 'UNRECOGNIZED TRANSACTION CODE - SKIPPED'               
002340                                 TO RPT-DETAIL-TEXT                       
002350             PERFORM 950-WRITE-DETAIL-LINE THRU 950-EXIT                  
002360     END-EVALUATE.                                                        
002370     PERFORM 740-READ-TRANSACTION THRU 740-EXIT.                          
002380 100-EXIT.                                                                
002390     EXIT.                                                                
002400                                                                          
002410*---------------------------------------------------------------*         
002420*    REGISTER - REJECT ON DUPLICATE USERNAME, OTHERWISE APPEND  *         
002430*    A NEW ROW WITH THE NEXT SEQUENTIAL ACCOUNT-ID.              *        
002440*---------------------------------------------------------------*         
002450 200-REGISTER-ACCOUNT.                                                    
002460     ADD 1 TO WS-REGISTER-REQUESTS.                                       
002470     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
002480     PERFORM 810-SCAN-FOR-DUPLICATE                                       
002490         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
002500         UNTIL WS-SCAN-SUB > ACCT-TABLE-COUNT                             
002510            OR DUP-FOUND.                                                 
002520     IF DUP-FOUND                                                         
002530         ADD 1 TO WS-REGISTER-REJECTED                                    
002540         MOVE 'REGISTER'        TO RPT-ACTION                             
002550         STRING 'REJECTED - USERNAME ALREADY EXISTS: '                    
002560                 DELIMITED BY SIZE                                        
002570                TRAN-REQ-NAME DELIMITED BY '  '                           
002580                INTO RPT-DETAIL-TEXT                                      
002590         END-STRING                                                       
002600     ELSE                                                                 
002610         ADD 1 TO WS-REGISTER-ACCEPTED                                    
002620         ADD 1 TO ACCT-TABLE-COUNT                                        
002630         SET ACCT-TAB-IDX TO ACCT-TABLE-COUNT                             
002640         ADD 1 TO WS-NEXT-ACCT-ID                                         
002650         MOVE WS-NEXT-ACCT-ID   TO ACCT-TAB-ID(ACCT-TAB-IDX)              
002660         MOVE TRAN-REQ-NAME     TO ACCT-TAB-NAME(ACCT-TAB-IDX)            
002670         MOVE TRAN-REQ-PASSWORD TO                                        
002680                              ACCT-TAB-PASSWORD(ACCT-TAB-IDX)             
002690         MOVE TRAN-REQ-ROLE     TO ACCT-TAB-ROLE(ACCT-TAB-IDX)            
002700         PERFORM 830-WRITE-NEW-MASTER-ROW THRU 830-EXIT                   
002710         MOVE 'REGISTER'        TO RPT-ACTION                             
002720         MOVE 'ACCEPTED - NEW ACCOUNT ID ASSIGNED'                        
002730                                 TO RPT-DETAIL-TEXT                       
002740     END-IF.                                                              
002750     PERFORM 950-WRITE-DETAIL-LINE THRU 950-EXIT.                         
002760 200-EXIT.                                                                
002770     EXIT.                                                                
002780                                                                          
002790 810-SCAN-FOR-DUPLICATE.                                                  
002800     IF ACCT-TAB-NAME(WS-SCAN-SUB) = TRAN-REQ-NAME                        
002810         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
002820     END-IF.                                                              
002830                                                                          
002840*---------------------------------------------------------------*         
002850*    AUTHENTICATE - EXACT, CASE-SENSITIVE MATCH ON BOTH THE      *        
002860*    USERNAME AND PASSWORD.                                      *        
002870*---------------------------------------------------------------*         
002880 300-AUTHENTICATE-ACCOUNT.                                                
002890     ADD 1 TO WS-AUTHENTIC-REQUESTS.                                      
002900     MOVE 'N' TO WS-AUTH-FOUND-SW.                                        
002910     PERFORM 820-SCAN-FOR-CREDENTIALS                                     
002920         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
002930         UNTIL WS-SCAN-SUB > ACCT-TABLE-COUNT                             
002940            OR AUTH-FOUND.                                                
002950     IF AUTH-FOUND                                                        
002960         ADD 1 TO WS-AUTHENTIC-OK                                         
002970         MOVE 'AUTHENTIC'       TO RPT-ACTION                             
002980         MOVE 'LOGIN OK - ROLE IS '                                       
002990                                 TO RPT-DETAIL-TEXT                       
003000         MOVE ACCT-TAB-ROLE(WS-MATCH-SUB) TO                              
003010                                 RPT-DETAIL-TEXT(21:20)                   
003020         PERFORM 340-CLASSIFY-ROLE THRU 340-EXIT                          
003030     ELSE                                                                 
003040         ADD 1 TO WS-AUTHENTIC-FAILED                                     
003050         MOVE 'AUTHENTIC'       TO RPT-ACTION                             
003060         MOVE 'LOGIN FAILED - NO MATCHING USERNAME/PASSWORD'              
003070                                 TO RPT-DETAIL-TEXT                       
003080     END-IF.                                                              
003090     PERFORM 950-WRITE-DETAIL-LINE THRU 950-EXIT.                         
003100 300-EXIT.                                                                
003110     EXIT.                                                                
003120                                                                          
003130 820-SCAN-FOR-CREDENTIALS.                                                
003140     IF ACCT-TAB-NAME(WS-SCAN-SUB)     = TRAN-REQ-NAME                    
003150        AND ACCT-TAB-PASSWORD(WS-SCAN-SUB) = TRAN-REQ-PASSWORD            
003160         MOVE 'Y'               TO WS-AUTH-FOUND-SW                       
003170         MOVE WS-SCAN-SUB       TO WS-MATCH-SUB                           
003180     END-IF.                                                              
003190                                                                          
003200*---------------------------------------------------------------*         
003210*    CLASSIFY - AN UNSET/OTHER ROLE CODE IS NEITHER ADMIN NOR    *        
003220*    CUSTOMER.  EXACT STRING COMPARE ONLY.                       *        
003230*---------------------------------------------------------------*         
003240 340-CLASSIFY-ROLE.                                                       
003250     IF ACCT-TAB-ADMIN(WS-MATCH-SUB)                                      
003260         MOVE ' - ADMIN PRIVILEGES' TO RPT-DETAIL-TEXT(41:20)             
003270     ELSE                                                                 
003280         IF ACCT-TAB-CUST(WS-MATCH-SUB)                                   
003290             MOVE ' - CUSTOMER ONLY'  TO RPT-DETAIL-TEXT(41:20)           
003300         ELSE                                                             
003310             MOVE ' - NO PRIVILEGE'   TO RPT-DETAIL-TEXT(41:20)           
003320         END-IF                                                           
003330     END-IF.                                                              
003340 340-EXIT.                                                                
003350     EXIT.                                                                
003360                                                                          
003370 700-OPEN-FILES.                                                          
003380     OPEN INPUT  ACCT-MASTER-OLD                                          
003390                 ACCT-TRANS                                               
003400          OUTPUT ACCT-MASTER-NEW                                          
003410                 ACCT-RPT.                                                
003420     IF NOT ACCT-OLD-OK                                                   
003430         DISPLAY 'FERACCT1 - ACCT-MASTER-OLD OPEN FAILED, RC='            
003440                 WS-ACCT-OLD-STATUS                                       
003450     END-IF.                                                              
003460     MOVE WS-RPT-HEADER1 TO ACCT-RPT-LINE.                                
003470     WRITE ACCT-RPT-LINE AFTER ADVANCING TOP-OF-FORM.                     
003480 700-EXIT.                                                                
003490     EXIT.                                                                
003500                                                                          
003510*---------------------------------------------------------------*         
003520*    LOAD-OLD-MASTER - STAGE THE ENTIRE OLD MASTER INTO THE      *        
003530*    ACCT-TABLE AND NOTE THE HIGHEST ACCOUNT-ID SEEN.            *        
003540*---------------------------------------------------------------*         
003550 710-LOAD-OLD-MASTER.                                                     
003560     PERFORM 715-READ-OLD-MASTER THRU 715-EXIT.                           
003570     PERFORM 716-STAGE-ONE-RECORD THRU 716-EXIT                           
003580         UNTIL OLD-MASTER-EOF.                                            
003590 710-EXIT.                                                                
003600     EXIT.                                                                
003610                                                                          
003620 715-READ-OLD-MASTER.                                                     
003630     READ ACCT-MASTER-OLD                                                 
003640         AT END MOVE 'Y' TO WS-OLD-EOF-SW                                 
003650     END-READ.                                                            
003660 715-EXIT.                                                                
003670     EXIT.                                                                
003680                                                                          
003690 716-STAGE-ONE-RECORD.                                                    
003700     ADD 1 TO ACCT-TABLE-COUNT.                                           
003710     SET ACCT-TAB-IDX TO ACCT-TABLE-COUNT.                                
003720     MOVE ACCT-ID       TO ACCT-TAB-ID(ACCT-TAB-IDX).                     
003730     MOVE ACCT-NAME     TO ACCT-TAB-NAME(ACCT-TAB-IDX).                   
003740     MOVE ACCT-PASSWORD TO ACCT-TAB-PASSWORD(ACCT-TAB-IDX).               
003750     MOVE ACCT-ROLE     TO ACCT-TAB-ROLE(ACCT-TAB-IDX).                   
003760     IF ACCT-ID > WS-NEXT-ACCT-ID                                         
003770         MOVE ACCT-ID   TO WS-NEXT-ACCT-ID                                
003780     END-IF.                                                              
003790     IF ACCT-TAB-NAME(ACCT-TAB-IDX) = WS-DFLT-NAME                        
003800         MOVE 'Y' TO WS-ADMIN-SEEDED-SW                                   
003810     END-IF.                                                              
003820     PERFORM 715-READ-OLD-MASTER THRU 715-EXIT.                           
003830 716-EXIT.                                                                
003840     EXIT.                                                                
003850                                                                          
003860*---------------------------------------------------------------*         
003870*    COPY-TABLE-TO-NEW - THE PASS-THROUGH PART OF THE OLD-      *         
003880*    MASTER-PLUS-TRANSACTIONS PATTERN.  EVERY ROW STAGED ABOVE   *        
003890*    GOES STRAIGHT TO THE NEW MASTER BEFORE ANY TRANSACTION IS   *        
003900*    APPLIED.                                                    *        
003910*---------------------------------------------------------------*         
003920 720-COPY-TABLE-TO-NEW.                                                   
003930     PERFORM 830-WRITE-NEW-MASTER-ROW THRU 830-EXIT                       
003940         VARYING ACCT-TAB-IDX FROM 1 BY 1                                 
003950         UNTIL ACCT-TAB-IDX > ACCT-TABLE-COUNT.                           
003960 720-EXIT.                                                                
003970     EXIT.                                                                
003980                                                                          
003990 730-SEED-DEFAULT-ADMIN.                                                  
004000     IF NOT ADMIN-ALREADY-THERE                                           
004010         ADD 1 TO ACCT-TABLE-COUNT                                        
004020         SET ACCT-TAB-IDX TO ACCT-TABLE-COUNT                             
004030         ADD 1 TO WS-NEXT-ACCT-ID                                         
004040         MOVE WS-NEXT-ACCT-ID   TO ACCT-TAB-ID(ACCT-TAB-IDX)              
004050         MOVE WS-DFLT-NAME      TO ACCT-TAB-NAME(ACCT-TAB-IDX)            
004060         MOVE WS-DFLT-PASSWORD  TO                                        
004070                              ACCT-TAB-PASSWORD(ACCT-TAB-IDX)             
004080         MOVE WS-DFLT-ROLE      TO ACCT-TAB-ROLE(ACCT-TAB-IDX)            
004090         PERFORM 830-WRITE-NEW-MASTER-ROW THRU 830-EXIT                   
004100         MOVE 'SEED'            TO RPT-ACTION                             
004110         MOVE 'DEFAULT ADMIN ACCOUNT SEEDED'                              
004120                                 TO RPT-DETAIL-TEXT                       
004130         PERFORM 950-WRITE-DETAIL-LINE THRU 950-EXIT                      
004140     END-IF.                                                              
004150 730-EXIT.                                                                
004160     EXIT.                                                                
004170                                                                          
004180 740-READ-TRANSACTION.                                                    
004190     READ ACCT-TRANS                                                      
004200         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                                
004210     END-READ.                                                            
004220 740-EXIT.                                                                
004230     EXIT.                                                                
004240                                                                          
004250 830-WRITE-NEW-MASTER-ROW.                                                
004260     MOVE ACCT-TAB-ID(ACCT-TAB-IDX)       TO ACCT-ID.                     
004270     MOVE ACCT-TAB-NAME(ACCT-TAB-IDX)     TO ACCT-NAME.                   
004280     MOVE ACCT-TAB-PASSWORD(ACCT-TAB-IDX) TO ACCT-PASSWORD.               
004290     MOVE ACCT-TAB-ROLE(ACCT-TAB-IDX)     TO ACCT-ROLE.                   
004300     WRITE ACCT-MASTER-NEW-REC FROM ACCT-MASTER-RECORD.                   
004310 830-EXIT.                                                                
004320     EXIT.                                                                
004330                                                                          
004340 900-WRITE-STATS-REPORT.                                                  
004350     MOVE WS-RPT-STATS-HDR  TO ACCT-RPT-LINE.                             
004360     WRITE ACCT-RPT-LINE AFTER ADVANCING 2 LINES.                         
004370     MOVE 'REGISTER'         TO RPT-STATS-LABEL.                          
004380     MOVE WS-REGISTER-REQUESTS TO RPT-STATS-REQ.                          
004390     MOVE WS-REGISTER-ACCEPTED TO RPT-STATS-OK.                           
004400     MOVE WS-REGISTER-REJECTED TO RPT-STATS-REJ.                          
004410     MOVE WS-RPT-STATS-DETAIL TO ACCT-RPT-LINE.                           
004420     WRITE ACCT-RPT-LINE AFTER ADVANCING 1 LINES.                         
004430     MOVE 'AUTHENTICATE'     TO RPT-STATS-LABEL.                          
004440     MOVE WS-AUTHENTIC-REQUESTS TO RPT-STATS-REQ.                         
004450     MOVE WS-AUTHENTIC-OK      TO RPT-STATS-OK.                           
004460     MOVE WS-AUTHENTIC-FAILED  TO RPT-STATS-REJ.                          
004470     MOVE WS-RPT-STATS-DETAIL TO ACCT-RPT-LINE.                           
004480     WRITE ACCT-RPT-LINE AFTER ADVANCING 1 LINES.                         
004490 900-EXIT.                                                                
004500     EXIT.                                                                
004510                                                                          
004520 950-WRITE-DETAIL-LINE.                                                   
004530     MOVE WS-RPT-DETAIL TO ACCT-RPT-LINE.                                 
004540     WRITE ACCT-RPT-LINE AFTER ADVANCING 1 LINES.                         
004550     MOVE SPACES TO WS-RPT-DETAIL.                                        
004560 950-EXIT.                                                                
004570     EXIT.                                                                
004580                                                                          
004590 790-CLOSE-FILES.                                                         
004600     CLOSE ACCT-MASTER-OLD                                                
004610           ACCT-MASTER-NEW                                                
004620           ACCT-TRANS                                                     
004630           ACCT-RPT.                                                      
004640 790-EXIT.                                                                
004650     EXIT.                                                                
