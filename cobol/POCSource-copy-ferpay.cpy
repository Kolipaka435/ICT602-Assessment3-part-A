000100*****************************************************************         
000110*  COPYBOOK:  FERPAY                                           *          
000120*  DESC:      PAYMENT RECORD FOR THE FERS PAYMENTS FILE          *        
000130*             (FERORD1).  ONE RECORD PER ORDER.                  *        
000140*****************************************************************         
000150*  CHANGE LOG                                                   *         
000160*  DATE     BY   TICKET     DESCRIPTION                         *         
000170*  -------- ---  ---------  ------------------------------------*         
000180*  05/16/89 JS   OPS-0112   ORIGINAL LAYOUT.                     *        
000190*  02/04/95 DS   OPS-0281   ADDED PAY-TYPE 88-LEVELS AFTER COD   *        
000200*                           ORDERS WENT INTO PRODUCTION.         *        
000210*  11/20/98 JS   OPS-Y2K01  Y2K REVIEW - TIMESTAMP ALREADY 4-DIG.*        
000220*  06/08/03 MW   OPS-0402   ADDED PAY-STATUS 88-LEVELS TO MATCH  *        
000230*                           THE ROLE-CODE CHANGE ON FERACCT.     *        
000240*****************************************************************         
000250 01  PAYMENT-MASTER-RECORD.                                               
000260     05  PAY-KEY.                                                         
000270         10  PAY-ID                  PIC 9(09).                           
000280     05  PAY-ORDER-ID                PIC 9(09).                           
000290*---------------------------------------------------------------*         
000300*    PAYMENT IS SIMULATED - NO REAL GATEWAY IS CALLED.  EVERY    *        
000310*    ORDER GETS ONE PAY-STATUS-SUCCESS RECORD AT CHECKOUT TIME.  *        
000320*---------------------------------------------------------------*         
000330     05  PAY-TYPE                    PIC X(20).                           
000340         88  PAY-TYPE-ONLINE         VALUE 'ONLINE'.                      
000350         88  PAY-TYPE-CARD           VALUE 'CARD'.                        
000360         88  PAY-TYPE-COD            VALUE 'COD'.                         
000370     05  PAY-STATUS                  PIC X(20).                           
000380         88  PAY-STATUS-SUCCESS      VALUE 'SUCCESS'.                     
000390         88  PAY-STATUS-FAILED       VALUE 'FAILED'.                      
000400         88  PAY-STATUS-REFUNDED     VALUE 'REFUNDED'.                    
000410     05  PAY-AMOUNT                  PIC 9(08)V99.                        
000420*---------------------------------------------------------------*         
000430*    PAYMENT TIMESTAMP, REDEFINED THE SAME WAY AS TRAN-DATE ON   *        
000440*    FERTRAN SO THE TWO COPYBOOKS STAY IN STEP.                  *        
000450*---------------------------------------------------------------*         
000460     05  PAY-TIMESTAMP               PIC X(19).                           
000470     05  PAY-TIMESTAMP-PARTS REDEFINES PAY-TIMESTAMP.                     
000480         10  PAY-TIMESTAMP-YMD       PIC X(10).                           
000490         10  FILLER                  PIC X(01).                           
000500         10  PAY-TIMESTAMP-HMS       PIC X(08).                           
000510     05  FILLER                      PIC X(10).                           
