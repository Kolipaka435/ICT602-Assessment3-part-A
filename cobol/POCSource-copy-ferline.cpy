000100*****************************************************************         
000110*  COPYBOOK:  FERLINE                                          *          
000120*  DESC:      ORDER LINE-ITEM DETAIL RECORD FOR THE FERS         *        
000130*             ORDER-ITEMS FILE (FERORD1).                       *         
000140*****************************************************************         
000150*  CHANGE LOG                                                   *         
000160*  DATE     BY   TICKET     DESCRIPTION                         *         
000170*  -------- ---  ---------  ------------------------------------*         
000180*  05/09/89 JS   OPS-0111   ORIGINAL LAYOUT.                     *        
000190*  01/30/94 DS   OPS-0261   NO CHANGE FOR LIFECYCLE REWORK.      *        
000200*  09/03/99 JS   OPS-0342   RENAMED LINE-PRICE FIELD TO MAKE     *        
000210*                           CLEAR IT IS FROZEN AT ORDER TIME.    *        
000220*****************************************************************         
000230 01  LINE-ITEM-RECORD.                                                    
000240     05  LINE-KEY.                                                        
000250         10  LINE-ITEM-ID            PIC 9(09).                           
000260     05  LINE-TRANSACTION-ID         PIC 9(09).                           
000270     05  LINE-ITEM-PRODUCT-ID        PIC 9(09).                           
000280     05  LINE-ITEM-QUANTITY          PIC 9(09).                           
000290*---------------------------------------------------------------*         
000300*    UNIT PRICE FROZEN AT THE MOMENT OF PURCHASE - DOES NOT      *        
000310*    TRACK LATER CHANGES TO ITEM-PRICE ON THE ITEM MASTER.       *        
000320*---------------------------------------------------------------*         
000330     05  LINE-PRICE-AT-PURCHASE      PIC 9(08)V99.                        
000340     05  FILLER                      PIC X(09).                           
